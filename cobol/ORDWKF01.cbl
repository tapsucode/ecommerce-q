000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDWKF01.
000300 AUTHOR.        R G KOWALSKI.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/19/00.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          ORDER FULFILLMENT WORKFLOW DRIVER.  READS ONE
001300*          WORKFLOW-REQUEST TRANSACTION AT A TIME (CONFIRM, SHIP,
001400*          COMPLETE, CANCEL, RETURN, OR A STANDALONE STOCK CHECK)
001500*          AND WALKS THE ORDER THROUGH ITS FULFILLMENT STATES.
001600*
001700*          ORDER.DAT AND INVENTORY.DAT ARE LOADED WHOLESALE INTO
001800*          WORKING STORAGE TABLES AT THE START OF THE RUN AND
001900*          REWRITTEN TO THEIR "-NEW" DATASETS AT END OF JOB, THE
002000*          SAME OLD-MASTER/NEW-MASTER SHAPE USED FOR CUSTOMER.DAT
002100*          IN ORDCRE01.  INVENTORY ROW MATH IS DONE BY THE
002200*          INVSTK01 SUBROUTINE, CALLED WITH THE IN-MEMORY
002300*          INVENTORY TABLE PASSED BY REFERENCE ON EVERY CALL.
002400*
002500******************************************************************
002600*
002700*   C H A N G E   L O G
002800*
002900*   DATE      BY   WR/TKT   DESCRIPTION
003000*   --------  ---  -------  -----------------------------------
003100*   03/19/00  RGK  WR4530   ORIGINAL - CONFIRM/SHIP/COMPLETE/
003200*                           CANCEL AGAINST INVENTORY.DAT VIA
003300*                           INVSTK01.
003400*   08/30/00  LMT  Y2K01    SWITCHED ACCEPT FROM DATE TO THE
003500*                           YYYYMMDD FORM - ALL DATE FIELDS ON
003600*                           THIS JOB ARE NOW FULL CENTURY.
003700*   02/08/01  RGK  WR4520   ADDED PROCESS-RETURN AND THE
003800*                           ORDER-RETURN.DAT APPEND.
003900*   09/05/01  LMT  WR4671   ADDED STANDALONE CHKSTOCK TRANSACTION
004000*                           CODE (CHECK-STOCK-AVAILABILITY) FOR
004100*                           USE OUTSIDE OF CONFIRM.
004200*   01/14/02  DWB  WR4688   CANCEL NOW APPENDS THE REASON TO
004300*                           ORD-NOTES INSTEAD OF DISCARDING IT.
004400*
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600         ASSIGN TO UT-S-SYSOUT
005700         ORGANIZATION IS SEQUENTIAL.
005800*
005900     SELECT WORKFLOW-REQUEST-FILE
006000         ASSIGN TO UT-S-WKFREQ
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-WKF-STATUS.
006300*
006400     SELECT ORDER-FILE
006500         ASSIGN TO UT-S-ORDRFIL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-ORD-STATUS.
006800*
006900     SELECT ORDER-FILE-NEW
007000         ASSIGN TO UT-S-ORDRNEW
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-ORDNEW-STATUS.
007300*
007400     SELECT ORDER-ITEM-FILE
007500         ASSIGN TO UT-S-ITEMFIL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-ITEM-STATUS.
007800*
007900     SELECT INVENTORY-FILE
008000         ASSIGN TO UT-S-INVFIL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-INV-STATUS.
008300*
008400     SELECT INVENTORY-FILE-NEW
008500         ASSIGN TO UT-S-INVNEW
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WS-INVNEW-STATUS.
008800*
008900     SELECT STOCK-MOVEMENT-FILE
009000         ASSIGN TO UT-S-MOVEFIL
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS WS-MOVE-STATUS.
009300*
009400     SELECT ORDER-RETURN-FILE
009500         ASSIGN TO UT-S-RETRFIL
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS WS-RET-STATUS.
009800*
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC                      PIC X(130).
010800*
010900 FD  WORKFLOW-REQUEST-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS WORKFLOW-REQUEST-RECORD.
011300     COPY WKFCPY.
011400*
011500 FD  ORDER-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS ORDER-RECORD.
011900     COPY ORDRCPY.
012000*
012100 FD  ORDER-FILE-NEW
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS ORDER-NEW-REC.
012500 01  ORDER-NEW-REC                   PIC X(217).
012600*
012700 FD  ORDER-ITEM-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     DATA RECORD IS ORDER-ITEM-RECORD.
013100     COPY ITEMCPY.
013200*
013300 FD  INVENTORY-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     DATA RECORD IS INVENTORY-RECORD.
013700     COPY INVRCPY.
013800*
013900 FD  INVENTORY-FILE-NEW
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     DATA RECORD IS INVENTORY-NEW-REC.
014300 01  INVENTORY-NEW-REC               PIC X(104).
014400*
014500 FD  STOCK-MOVEMENT-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     DATA RECORD IS STOCK-MOVEMENT-RECORD.
014900     COPY MOVECPY.
015000*
015100 FD  ORDER-RETURN-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     DATA RECORD IS ORDER-RETURN-RECORD.
015500     COPY RETRCPY.
015600*
015700 WORKING-STORAGE SECTION.
015800*
015900 01  FLAGS-AND-SWITCHES.
016000     05  WS-EOF-WKF-SW               PIC X(01)     VALUE 'N'.
016100         88  WKF-EOF                     VALUE 'Y'.
016200         88  WKF-NOT-EOF                 VALUE 'N'.
016300     05  WS-ORDER-FOUND-SW           PIC X(01)     VALUE 'N'.
016400         88  WS-ORDER-FOUND              VALUE 'Y'.
016500         88  WS-ORDER-NOT-FOUND          VALUE 'N'.
016600     05  WS-STOCK-OK-SW              PIC X(01)     VALUE 'N'.
016700         88  WS-STOCK-OK                 VALUE 'Y'.
016800         88  WS-STOCK-NOT-OK             VALUE 'N'.
016900     05  WS-CANCEL-OK-SW             PIC X(01)     VALUE 'N'.
017000         88  WS-CANCEL-ALLOWED           VALUE 'Y'.
017100         88  WS-CANCEL-NOT-ALLOWED       VALUE 'N'.
017200     05  WS-RETURN-OK-SW             PIC X(01)     VALUE 'N'.
017300         88  WS-RETURN-ALLOWED           VALUE 'Y'.
017400         88  WS-RETURN-NOT-ALLOWED       VALUE 'N'.
017500     05  FILLER                      PIC X(10).
017600*
017700 01  FILE-STATUS-AREAS.
017800     05  WS-WKF-STATUS               PIC X(02).
017900         88  WS-WKF-STATUS-EOF           VALUE '10'.
018000     05  WS-ORD-STATUS               PIC X(02).
018100     05  WS-ORDNEW-STATUS            PIC X(02).
018200     05  WS-ITEM-STATUS              PIC X(02).
018300     05  WS-INV-STATUS               PIC X(02).
018400     05  WS-INVNEW-STATUS            PIC X(02).
018500     05  WS-MOVE-STATUS              PIC X(02).
018600     05  WS-RET-STATUS               PIC X(02).
018700     05  FILLER                      PIC X(06).
018800*
018900 01  COUNTERS-AND-ACCUMULATORS.
019000     05  WS-ORDER-CNT                PIC 9(05)     COMP
019100                                     VALUE ZERO.
019200     05  WS-ITEM-CNT                 PIC 9(05)     COMP
019300                                     VALUE ZERO.
019400     05  WS-INV-CNT                  PIC 9(05)     COMP
019500                                     VALUE ZERO.
020400     05  WS-NOTE-LEN                 PIC 9(02)     COMP
020500                                     VALUE ZERO.
020600     05  WS-RETURN-SEQ               PIC 9(13)     COMP-3
020700                                     VALUE ZERO.
020800     05  FILLER                      PIC X(08).
020900*
021000 01  WS-TODAY-DATE-AREA.
021100     05  WS-TODAY-CCYYMMDD           PIC 9(08).
021200 01  WS-TODAY-DATE-AREA-R REDEFINES WS-TODAY-DATE-AREA.
021300     05  WS-TODAY-CCYY               PIC 9(04).
021400     05  WS-TODAY-MM                 PIC 9(02).
021500     05  WS-TODAY-DD                 PIC 9(02).
021600*
021700 01  WS-RETURN-NUMBER-PARTS.
021800     05  WS-RET-PREFIX               PIC X(04)     VALUE 'RET-'.
021900     05  WS-RET-SEQ-DISPLAY          PIC 9(13).
022000 01  WS-RETURN-NUMBER-PARTS-R REDEFINES WS-RETURN-NUMBER-PARTS.
022100     05  WS-RET-NUMBER-FULL          PIC X(17).
022200*
022300 01  WS-ORDER-WORK-AREAS.
022400     05  WS-ORDER-ENTRY OCCURS 1 TO 20000 TIMES
022500                 DEPENDING ON WS-ORDER-CNT
022600                 INDEXED BY WS-ORDER-IDX-T.
022700         10  WS-ORD-NUMBER-T         PIC X(20).
022800         10  WS-ORD-CUST-ID-T        PIC 9(09).
022900         10  WS-ORD-STATUS-T         PIC X(10).
023000             88  WS-ORD-STAT-PENDING-T      VALUE 'PENDING'.
023100             88  WS-ORD-STAT-CONFIRMED-T    VALUE 'CONFIRMED'.
023200             88  WS-ORD-STAT-SHIPPED-T      VALUE 'SHIPPED'.
023300             88  WS-ORD-STAT-COMPLETED-T    VALUE 'COMPLETED'.
023400             88  WS-ORD-STAT-CANCELLED-T    VALUE 'CANCELLED'.
023500             88  WS-ORD-STAT-RETURNED-T     VALUE 'RETURNED'.
023600         10  WS-ORD-CHANNEL-T        PIC X(08).
023700         10  WS-ORD-ITEM-COUNT-T     PIC 9(03)    COMP.
023800         10  WS-ORD-SUBTOTAL-T       PIC S9(8)V99 COMP-3.
023900         10  WS-ORD-DISCOUNT-T       PIC S9(8)V99 COMP-3.
024000         10  WS-ORD-TOTAL-T          PIC S9(8)V99 COMP-3.
024100         10  WS-ORD-CURRENCY-T       PIC X(03).
024200         10  WS-ORD-CREATED-DATE-T   PIC 9(08).
024300         10  WS-ORD-CONFIRMED-DATE-T PIC 9(08).
024400         10  WS-ORD-SHIPPED-DATE-T   PIC 9(08).
024500         10  WS-ORD-COMPLETED-DATE-T PIC 9(08).
024600         10  WS-ORD-TRACKING-CODE-T  PIC X(20).
024700         10  WS-ORD-SHIP-PROVIDER-T  PIC X(20).
024800         10  WS-ORD-SHIP-FEE-T       PIC S9(6)V99 COMP-3.
024900         10  WS-ORD-NOTES-T          PIC X(60).
025000         10  FILLER                  PIC X(10).
025100*
025200 01  WS-ITEM-WORK-AREAS.
025300     05  WS-ITEM-ENTRY OCCURS 1 TO 50000 TIMES
025400                 DEPENDING ON WS-ITEM-CNT
025500                 INDEXED BY WS-ITEM-IDX-T.
025600         10  WS-ITEM-ORD-NUMBER-T    PIC X(20).
025700         10  WS-ITEM-LINE-NO-T       PIC 9(03)    COMP.
025800         10  WS-ITEM-PRODUCT-ID-T    PIC 9(09).
025900         10  WS-ITEM-VARIANT-ID-T    PIC 9(09).
026000         10  WS-ITEM-NAME-T          PIC X(60).
026100         10  WS-ITEM-SKU-T           PIC X(30).
026200         10  WS-ITEM-QUANTITY-T      PIC 9(05)    COMP.
026300         10  WS-ITEM-PRICE-T         PIC S9(6)V99 COMP-3.
026400         10  WS-ITEM-TOTAL-T         PIC S9(8)V99 COMP-3.
026500         10  FILLER                  PIC X(08).
026600*
026700 01  WS-INVENTORY-WORK-AREAS.
026800     05  WS-INV-ENTRY OCCURS 1 TO 9000 TIMES
026900                 DEPENDING ON WS-INV-CNT
027000                 INDEXED BY WS-INV-IDX-T.
027100         10  WS-INV-SKU-T            PIC X(30).
027200         10  WS-INV-PRODID-T         PIC 9(09).
027300         10  WS-INV-VARID-T          PIC 9(09).
027400         10  WS-INV-CURSTK-T         PIC 9(07)    COMP.
027500         10  WS-INV-RESSTK-T         PIC 9(07)    COMP.
027600         10  WS-INV-REORD-T          PIC 9(07)    COMP.
027700         10  WS-INV-WHSE-T           PIC X(30).
027800         10  FILLER                  PIC X(14).
027900*
028000 01  WS-INVSTK-FUNCTION              PIC X(08).
028100*
028200 01  WS-INVSTK-PARMS.
028300     05  WS-INVSTK-PRODUCT-ID        PIC 9(09).
028400     05  WS-INVSTK-VARIANT-ID        PIC 9(09).
028500     05  WS-INVSTK-SKU               PIC X(30).
028600     05  WS-INVSTK-QUANTITY          PIC S9(07)   COMP.
028700*
028800 01  WS-INVSTK-RESULT.
028900     05  WS-INVSTK-RESULT-QTY        PIC S9(09)   COMP.
029000     05  WS-INVSTK-SHORTFALL         PIC S9(07)   COMP.
029100     05  WS-INVSTK-RETURN-CODE       PIC X(02).
029200         88  WS-INVSTK-RC-OK             VALUE '00'.
029300         88  WS-INVSTK-RC-PARTIAL        VALUE '04'.
029400         88  WS-INVSTK-RC-ERROR          VALUE '08'.
029500*
029600 01  WS-TOUCH-CNT                    PIC 9(03)    COMP
029700                                     VALUE ZERO.
029800 01  WS-TOUCH-TABLE.
029900     05  WS-TOUCH-ENTRY OCCURS 10 TIMES
030000                 INDEXED BY WS-TOUCH-IDX-T.
030100         10  WS-TOUCH-SKU-T          PIC X(30).
030200         10  WS-TOUCH-PREV-STK-T     PIC 9(07)    COMP.
030300         10  WS-TOUCH-NEW-STK-T      PIC 9(07)    COMP.
030400         10  WS-TOUCH-QTY-MOVED-T    PIC S9(07)   COMP.
030500*
030600 01  WS-SYSOUT-LINE-AREAS.
030700     05  WS-SYSOUT-NOORD-LINE.
030800         10  FILLER                  PIC X(20)
030900             VALUE 'ORDWKF01 - NO ORDER '.
031000         10  WS-NO-ORD-NUMBER        PIC X(20).
031100         10  FILLER                  PIC X(90).
031200     05  WS-SYSOUT-BADST-LINE.
031300         10  FILLER                  PIC X(20)
031400             VALUE 'ORDWKF01 - BAD STAT '.
031500         10  WS-BS-ORD-NUMBER        PIC X(20).
031600         10  FILLER                  PIC X(05)
031700             VALUE SPACES.
031800         10  WS-BS-ORD-STATUS        PIC X(10).
031900         10  FILLER                  PIC X(75).
032000     05  WS-SYSOUT-NOSTOCK-LINE.
032100         10  FILLER                  PIC X(20)
032200             VALUE 'ORDWKF01 - NO STOCK '.
032300         10  WS-NS-ORD-NUMBER        PIC X(20).
032400         10  FILLER                  PIC X(90).
032500     05  WS-SYSOUT-BADTRAN-LINE.
032600         10  FILLER                  PIC X(20)
032700             VALUE 'ORDWKF01 - BAD TRAN '.
032800         10  WS-BT-TRAN-CODE         PIC X(08).
032900         10  FILLER                  PIC X(102).
033000 01  WS-SYSOUT-LINE-AREAS-R REDEFINES WS-SYSOUT-LINE-AREAS.
033100     05  FILLER                      PIC X(130).
033200     05  FILLER                      PIC X(130).
033300     05  FILLER                      PIC X(130).
033400     05  FILLER                      PIC X(130).
033500*
033600 LINKAGE SECTION.
033700*
033800 PROCEDURE DIVISION.
033900*
034000 000-MAIN SECTION.
034100 000-MAIN-START.
034200     PERFORM 800-OPEN-FILES.
034300     PERFORM 120-LOAD-ORDER-TABLE
034400         THRU 120-LOAD-ORDER-TABLE-EXIT.
034500     PERFORM 130-LOAD-ITEM-TABLE
034600         THRU 130-LOAD-ITEM-TABLE-EXIT.
034700     PERFORM 140-LOAD-INVENTORY-TABLE
034800         THRU 140-LOAD-INVENTORY-TABLE-EXIT.
034900     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
035000     PERFORM 700-READ-TRANSACTION.
035100     PERFORM 100-PROCESS-TRANSACTIONS
035200         THRU 100-PROCESS-TRANSACTIONS-EXIT
035300         UNTIL WKF-EOF.
035400     PERFORM 950-REWRITE-ORDER-MASTER
035500         THRU 950-REWRITE-ORDER-MASTER-EXIT.
035600     PERFORM 960-REWRITE-INVENTORY-MASTER
035700         THRU 960-REWRITE-INVENTORY-MASTER-EXIT.
035800     PERFORM 900-CLOSE-FILES.
035900     GOBACK.
036000*
036100 100-PROCESS-TRANSACTIONS.
036200     PERFORM 150-DISPATCH-TRANSACTION
036300         THRU 150-DISPATCH-TRANSACTION-EXIT.
036400     PERFORM 700-READ-TRANSACTION.
036500 100-PROCESS-TRANSACTIONS-EXIT.
036600     EXIT.
036700*
036800 150-DISPATCH-TRANSACTION.
036900     EVALUATE TRUE
037000         WHEN WF-TRAN-CONFIRM
037100             PERFORM 200-CONFIRM-ORDER
037200                 THRU 200-CONFIRM-ORDER-EXIT
037300         WHEN WF-TRAN-SHIP
037400             PERFORM 300-SHIP-ORDER
037500                 THRU 300-SHIP-ORDER-EXIT
037600         WHEN WF-TRAN-COMPLETE
037700             PERFORM 400-COMPLETE-ORDER
037800                 THRU 400-COMPLETE-ORDER-EXIT
037900         WHEN WF-TRAN-CANCEL
038000             PERFORM 500-CANCEL-ORDER
038100                 THRU 500-CANCEL-ORDER-EXIT
038200         WHEN WF-TRAN-RETURN
038300             PERFORM 600-PROCESS-RETURN
038400                 THRU 600-PROCESS-RETURN-EXIT
038500         WHEN WF-TRAN-CHKSTOCK
038600             PERFORM 220-FIND-ORDER
038700                 THRU 220-FIND-ORDER-EXIT
038800             PERFORM 210-CHECK-LINE-AVAILABILITY
038900                 THRU 210-CHECK-LINE-AVAILABILITY-EXIT
039000         WHEN OTHER
039100             PERFORM 910-LOG-BAD-TRAN-CODE
039200     END-EVALUATE.
039300 150-DISPATCH-TRANSACTION-EXIT.
039400     EXIT.
039500*
039600 200-CONFIRM-ORDER.
039700     PERFORM 220-FIND-ORDER THRU 220-FIND-ORDER-EXIT.
039800     IF WS-ORDER-NOT-FOUND
039900         PERFORM 920-LOG-NO-ORDER
040000         GO TO 200-CONFIRM-ORDER-EXIT.
040100     IF NOT WS-ORD-STAT-PENDING-T(WS-ORDER-IDX-T)
040200         PERFORM 930-LOG-BAD-STATUS
040300         GO TO 200-CONFIRM-ORDER-EXIT.
040400     PERFORM 210-CHECK-LINE-AVAILABILITY
040500         THRU 210-CHECK-LINE-AVAILABILITY-EXIT.
040600     IF WS-STOCK-NOT-OK
040700         PERFORM 940-LOG-NO-STOCK
040800         GO TO 200-CONFIRM-ORDER-EXIT.
040900     PERFORM 230-RESERVE-ORDER-STOCK
041000         THRU 230-RESERVE-ORDER-STOCK-EXIT.
041100     SET WS-ORD-STAT-CONFIRMED-T(WS-ORDER-IDX-T) TO TRUE.
041200     MOVE WS-TODAY-CCYYMMDD
041300         TO WS-ORD-CONFIRMED-DATE-T(WS-ORDER-IDX-T).
041400 200-CONFIRM-ORDER-EXIT.
041500     EXIT.
041600*
041700 210-CHECK-LINE-AVAILABILITY.
041800     SET WS-STOCK-OK TO TRUE.
041900     IF WS-ITEM-CNT = ZERO
042000         GO TO 210-CHECK-LINE-AVAILABILITY-EXIT.
042100     PERFORM 212-CHECK-ONE-LINE
042200         VARYING WS-ITEM-IDX-T FROM 1 BY 1
042300         UNTIL WS-ITEM-IDX-T > WS-ITEM-CNT.
042400 210-CHECK-LINE-AVAILABILITY-EXIT.
042500     EXIT.
042600*
042700 212-CHECK-ONE-LINE.
042800     IF WS-ITEM-ORD-NUMBER-T(WS-ITEM-IDX-T) NOT = WF-ORD-NUMBER
042900         GO TO 212-CHECK-ONE-LINE-EXIT.
043000     MOVE WS-ITEM-PRODUCT-ID-T(WS-ITEM-IDX-T)
043100         TO WS-INVSTK-PRODUCT-ID.
043200     MOVE WS-ITEM-VARIANT-ID-T(WS-ITEM-IDX-T)
043300         TO WS-INVSTK-VARIANT-ID.
043400     MOVE SPACES TO WS-INVSTK-SKU.
043500     MOVE ZERO TO WS-INVSTK-QUANTITY.
043600     MOVE 'AVAILTOT' TO WS-INVSTK-FUNCTION.
043700     PERFORM 800-CALL-INVSTK01.
043800     IF WS-INVSTK-RESULT-QTY
043900             < WS-ITEM-QUANTITY-T(WS-ITEM-IDX-T)
044000         SET WS-STOCK-NOT-OK TO TRUE.
044100 212-CHECK-ONE-LINE-EXIT.
044200     EXIT.
044300*
044400 230-RESERVE-ORDER-STOCK.
044500     IF WS-ITEM-CNT = ZERO
044600         GO TO 230-RESERVE-ORDER-STOCK-EXIT.
044700     PERFORM 232-RESERVE-ONE-LINE
044800         VARYING WS-ITEM-IDX-T FROM 1 BY 1
044900         UNTIL WS-ITEM-IDX-T > WS-ITEM-CNT.
045000 230-RESERVE-ORDER-STOCK-EXIT.
045100     EXIT.
045200*
045300 232-RESERVE-ONE-LINE.
045400     IF WS-ITEM-ORD-NUMBER-T(WS-ITEM-IDX-T) NOT = WF-ORD-NUMBER
045500         GO TO 232-RESERVE-ONE-LINE-EXIT.
045600     MOVE 'RESERVE' TO WS-INVSTK-FUNCTION.
045700     MOVE WS-ITEM-PRODUCT-ID-T(WS-ITEM-IDX-T)
045800         TO WS-INVSTK-PRODUCT-ID.
045900     MOVE WS-ITEM-VARIANT-ID-T(WS-ITEM-IDX-T)
046000         TO WS-INVSTK-VARIANT-ID.
046100     MOVE SPACES TO WS-INVSTK-SKU.
046200     MOVE WS-ITEM-QUANTITY-T(WS-ITEM-IDX-T)
046300         TO WS-INVSTK-QUANTITY.
046400     PERFORM 800-CALL-INVSTK01.
046500     IF WS-TOUCH-CNT = ZERO
046600         GO TO 232-RESERVE-ONE-LINE-EXIT.
046700     PERFORM 234-WRITE-RESERVE-MOVEMENT
046800         VARYING WS-TOUCH-IDX-T FROM 1 BY 1
046900         UNTIL WS-TOUCH-IDX-T > WS-TOUCH-CNT.
047000 232-RESERVE-ONE-LINE-EXIT.
047100     EXIT.
047200*
047300 234-WRITE-RESERVE-MOVEMENT.
047400     MOVE SPACES TO STOCK-MOVEMENT-RECORD.
047500     MOVE WS-TOUCH-SKU-T(WS-TOUCH-IDX-T) TO MOV-SKU.
047600     SET MOV-TYPE-RESERVED TO TRUE.
047700     MOVE WS-TOUCH-QTY-MOVED-T(WS-TOUCH-IDX-T) TO MOV-QUANTITY.
047800     MOVE WS-TOUCH-PREV-STK-T(WS-TOUCH-IDX-T) TO MOV-PREV-STOCK.
047900     MOVE WS-TOUCH-NEW-STK-T(WS-TOUCH-IDX-T) TO MOV-NEW-STOCK.
048000     SET MOV-REF-ORDER TO TRUE.
048100     MOVE WF-ORD-NUMBER TO MOV-REF-NUMBER.
048200     MOVE 'ORDER CONFIRMED - STOCK RESERVED'
048300         TO MOV-REASON.
048400     WRITE STOCK-MOVEMENT-RECORD.
048500*
048600 300-SHIP-ORDER.
048700     PERFORM 220-FIND-ORDER THRU 220-FIND-ORDER-EXIT.
048800     IF WS-ORDER-NOT-FOUND
048900         PERFORM 920-LOG-NO-ORDER
049000         GO TO 300-SHIP-ORDER-EXIT.
049100     IF NOT WS-ORD-STAT-CONFIRMED-T(WS-ORDER-IDX-T)
049200         PERFORM 930-LOG-BAD-STATUS
049300         GO TO 300-SHIP-ORDER-EXIT.
049400     PERFORM 320-DEPLETE-ORDER-STOCK
049500         THRU 320-DEPLETE-ORDER-STOCK-EXIT.
049600     MOVE WF-TRACKING-CODE
049700         TO WS-ORD-TRACKING-CODE-T(WS-ORDER-IDX-T).
049800     MOVE WF-SHIP-PROVIDER
049900         TO WS-ORD-SHIP-PROVIDER-T(WS-ORDER-IDX-T).
050000     MOVE WF-SHIP-FEE
050100         TO WS-ORD-SHIP-FEE-T(WS-ORDER-IDX-T).
050200     SET WS-ORD-STAT-SHIPPED-T(WS-ORDER-IDX-T) TO TRUE.
050300     MOVE WS-TODAY-CCYYMMDD
050400         TO WS-ORD-SHIPPED-DATE-T(WS-ORDER-IDX-T).
050500 300-SHIP-ORDER-EXIT.
050600     EXIT.
050700*
050800 320-DEPLETE-ORDER-STOCK.
050900     IF WS-ITEM-CNT = ZERO
051000         GO TO 320-DEPLETE-ORDER-STOCK-EXIT.
051100     PERFORM 322-DEPLETE-ONE-LINE
051200         VARYING WS-ITEM-IDX-T FROM 1 BY 1
051300         UNTIL WS-ITEM-IDX-T > WS-ITEM-CNT.
051400 320-DEPLETE-ORDER-STOCK-EXIT.
051500     EXIT.
051600*
051700 322-DEPLETE-ONE-LINE.
051800     IF WS-ITEM-ORD-NUMBER-T(WS-ITEM-IDX-T) NOT = WF-ORD-NUMBER
051900         GO TO 322-DEPLETE-ONE-LINE-EXIT.
052000     MOVE 'DEPLETE' TO WS-INVSTK-FUNCTION.
052100     MOVE WS-ITEM-PRODUCT-ID-T(WS-ITEM-IDX-T)
052200         TO WS-INVSTK-PRODUCT-ID.
052300     MOVE WS-ITEM-VARIANT-ID-T(WS-ITEM-IDX-T)
052400         TO WS-INVSTK-VARIANT-ID.
052500     MOVE SPACES TO WS-INVSTK-SKU.
052600     MOVE WS-ITEM-QUANTITY-T(WS-ITEM-IDX-T)
052700         TO WS-INVSTK-QUANTITY.
052800     PERFORM 800-CALL-INVSTK01.
052900     IF WS-TOUCH-CNT = ZERO
053000         GO TO 322-DEPLETE-ONE-LINE-EXIT.
053100     PERFORM 324-WRITE-DEPLETE-MOVEMENT
053200         VARYING WS-TOUCH-IDX-T FROM 1 BY 1
053300         UNTIL WS-TOUCH-IDX-T > WS-TOUCH-CNT.
053400 322-DEPLETE-ONE-LINE-EXIT.
053500     EXIT.
053600*
053700 324-WRITE-DEPLETE-MOVEMENT.
053800     MOVE SPACES TO STOCK-MOVEMENT-RECORD.
053900     MOVE WS-TOUCH-SKU-T(WS-TOUCH-IDX-T) TO MOV-SKU.
054000     SET MOV-TYPE-OUT TO TRUE.
054100     COMPUTE MOV-QUANTITY =
054200         ZERO - WS-TOUCH-QTY-MOVED-T(WS-TOUCH-IDX-T).
054300     MOVE WS-TOUCH-PREV-STK-T(WS-TOUCH-IDX-T) TO MOV-PREV-STOCK.
054400     MOVE WS-TOUCH-NEW-STK-T(WS-TOUCH-IDX-T) TO MOV-NEW-STOCK.
054500     SET MOV-REF-ORDER TO TRUE.
054600     MOVE WF-ORD-NUMBER TO MOV-REF-NUMBER.
054700     MOVE 'ORDER SHIPPED - STOCK DEPLETED'
054800         TO MOV-REASON.
054900     WRITE STOCK-MOVEMENT-RECORD.
055000*
055100 400-COMPLETE-ORDER.
055200     PERFORM 220-FIND-ORDER THRU 220-FIND-ORDER-EXIT.
055300     IF WS-ORDER-NOT-FOUND
055400         PERFORM 920-LOG-NO-ORDER
055500         GO TO 400-COMPLETE-ORDER-EXIT.
055600     IF NOT WS-ORD-STAT-SHIPPED-T(WS-ORDER-IDX-T)
055700         PERFORM 930-LOG-BAD-STATUS
055800         GO TO 400-COMPLETE-ORDER-EXIT.
055900     SET WS-ORD-STAT-COMPLETED-T(WS-ORDER-IDX-T) TO TRUE.
056000     MOVE WS-TODAY-CCYYMMDD
056100         TO WS-ORD-COMPLETED-DATE-T(WS-ORDER-IDX-T).
056200 400-COMPLETE-ORDER-EXIT.
056300     EXIT.
056400*
056500 500-CANCEL-ORDER.
056600     PERFORM 220-FIND-ORDER THRU 220-FIND-ORDER-EXIT.
056700     IF WS-ORDER-NOT-FOUND
056800         PERFORM 920-LOG-NO-ORDER
056900         GO TO 500-CANCEL-ORDER-EXIT.
057000     PERFORM 510-CHECK-CANCEL-ALLOWED
057100         THRU 510-CHECK-CANCEL-ALLOWED-EXIT.
057200     IF WS-CANCEL-NOT-ALLOWED
057300         PERFORM 930-LOG-BAD-STATUS
057400         GO TO 500-CANCEL-ORDER-EXIT.
057500     IF WS-ORD-STAT-CONFIRMED-T(WS-ORDER-IDX-T)
057600         PERFORM 520-RELEASE-ORDER-STOCK
057700             THRU 520-RELEASE-ORDER-STOCK-EXIT.
057800     SET WS-ORD-STAT-CANCELLED-T(WS-ORDER-IDX-T) TO TRUE.
057900     PERFORM 540-APPEND-CANCEL-NOTE
058000         THRU 540-APPEND-CANCEL-NOTE-EXIT.
058100 500-CANCEL-ORDER-EXIT.
058200     EXIT.
058300*
058400 510-CHECK-CANCEL-ALLOWED.
058500     SET WS-CANCEL-ALLOWED TO TRUE.
058600     IF WS-ORD-STAT-SHIPPED-T(WS-ORDER-IDX-T)
058700         OR WS-ORD-STAT-COMPLETED-T(WS-ORDER-IDX-T)
058800         SET WS-CANCEL-NOT-ALLOWED TO TRUE.
058900 510-CHECK-CANCEL-ALLOWED-EXIT.
059000     EXIT.
059100*
059200 520-RELEASE-ORDER-STOCK.
059300     IF WS-ITEM-CNT = ZERO
059400         GO TO 520-RELEASE-ORDER-STOCK-EXIT.
059500     PERFORM 522-RELEASE-ONE-LINE
059600         VARYING WS-ITEM-IDX-T FROM 1 BY 1
059700         UNTIL WS-ITEM-IDX-T > WS-ITEM-CNT.
059800 520-RELEASE-ORDER-STOCK-EXIT.
059900     EXIT.
060000*
060100 522-RELEASE-ONE-LINE.
060200     IF WS-ITEM-ORD-NUMBER-T(WS-ITEM-IDX-T) NOT = WF-ORD-NUMBER
060300         GO TO 522-RELEASE-ONE-LINE-EXIT.
060400     MOVE 'RELEASE' TO WS-INVSTK-FUNCTION.
060500     MOVE WS-ITEM-PRODUCT-ID-T(WS-ITEM-IDX-T)
060600         TO WS-INVSTK-PRODUCT-ID.
060700     MOVE WS-ITEM-VARIANT-ID-T(WS-ITEM-IDX-T)
060800         TO WS-INVSTK-VARIANT-ID.
060900     MOVE SPACES TO WS-INVSTK-SKU.
061000     MOVE WS-ITEM-QUANTITY-T(WS-ITEM-IDX-T)
061100         TO WS-INVSTK-QUANTITY.
061200     PERFORM 800-CALL-INVSTK01.
061300     IF WS-TOUCH-CNT = ZERO
061400         GO TO 522-RELEASE-ONE-LINE-EXIT.
061500     PERFORM 524-WRITE-RELEASE-MOVEMENT
061600         VARYING WS-TOUCH-IDX-T FROM 1 BY 1
061700         UNTIL WS-TOUCH-IDX-T > WS-TOUCH-CNT.
061800 522-RELEASE-ONE-LINE-EXIT.
061900     EXIT.
062000*
062100 524-WRITE-RELEASE-MOVEMENT.
062200     MOVE SPACES TO STOCK-MOVEMENT-RECORD.
062300     MOVE WS-TOUCH-SKU-T(WS-TOUCH-IDX-T) TO MOV-SKU.
062400     SET MOV-TYPE-RELEASED TO TRUE.
062500     MOVE WS-TOUCH-QTY-MOVED-T(WS-TOUCH-IDX-T) TO MOV-QUANTITY.
062600     MOVE WS-TOUCH-PREV-STK-T(WS-TOUCH-IDX-T) TO MOV-PREV-STOCK.
062700     MOVE WS-TOUCH-NEW-STK-T(WS-TOUCH-IDX-T) TO MOV-NEW-STOCK.
062800     SET MOV-REF-ORDER TO TRUE.
062900     MOVE WF-ORD-NUMBER TO MOV-REF-NUMBER.
063000     MOVE 'ORDER CANCELLED - RESERVATION RELEASED'
063100         TO MOV-REASON.
063200     WRITE STOCK-MOVEMENT-RECORD.
063300*
063400 540-APPEND-CANCEL-NOTE.
063500     MOVE 60 TO WS-NOTE-LEN.
063600     PERFORM 542-FIND-LAST-CHAR
063700         THRU 542-FIND-LAST-CHAR-EXIT
063800         UNTIL WS-NOTE-LEN = 0.
063900     IF WS-NOTE-LEN = 0
064000         STRING WF-CANCEL-REASON DELIMITED BY SIZE
064100             INTO WS-ORD-NOTES-T(WS-ORDER-IDX-T)
064200     ELSE
064300         STRING WS-ORD-NOTES-T(WS-ORDER-IDX-T)(1:WS-NOTE-LEN)
064400                ' - ' DELIMITED BY SIZE
064500                WF-CANCEL-REASON DELIMITED BY SIZE
064600             INTO WS-ORD-NOTES-T(WS-ORDER-IDX-T)
064700     END-IF.
064800 540-APPEND-CANCEL-NOTE-EXIT.
064900     EXIT.
065000*
065100 542-FIND-LAST-CHAR.
065200     IF WS-ORD-NOTES-T(WS-ORDER-IDX-T)(WS-NOTE-LEN:1)
065300             NOT = SPACE
065400         GO TO 542-FIND-LAST-CHAR-EXIT.
065500     SUBTRACT 1 FROM WS-NOTE-LEN.
065600 542-FIND-LAST-CHAR-EXIT.
065700     EXIT.
065800*
065900 600-PROCESS-RETURN.
066000     PERFORM 220-FIND-ORDER THRU 220-FIND-ORDER-EXIT.
066100     IF WS-ORDER-NOT-FOUND
066200         PERFORM 920-LOG-NO-ORDER
066300         GO TO 600-PROCESS-RETURN-EXIT.
066400     SET WS-RETURN-NOT-ALLOWED TO TRUE.
066500     IF WS-ORD-STAT-SHIPPED-T(WS-ORDER-IDX-T)
066600         OR WS-ORD-STAT-COMPLETED-T(WS-ORDER-IDX-T)
066700         SET WS-RETURN-ALLOWED TO TRUE.
066800     IF WS-RETURN-NOT-ALLOWED
066900         PERFORM 930-LOG-BAD-STATUS
067000         GO TO 600-PROCESS-RETURN-EXIT.
067100     PERFORM 650-ASSIGN-RETURN-NUMBER.
067200     MOVE SPACES TO ORDER-RETURN-RECORD.
067300     MOVE WS-RET-NUMBER-FULL TO RET-NUMBER.
067400     MOVE WF-ORD-NUMBER TO RET-ORD-NUMBER.
067500     MOVE WS-TODAY-CCYYMMDD TO RET-DATE.
067600     MOVE WF-RETURN-REASON TO RET-REASON.
067700     MOVE WF-RETURN-CONDITION TO RET-CONDITION.
067800     WRITE ORDER-RETURN-RECORD.
067900     SET WS-ORD-STAT-RETURNED-T(WS-ORDER-IDX-T) TO TRUE.
068000*    NOTE - PROCESS-RETURN-ITEMS (PER-LINE RETURN/RESTOCK DETAIL)
068100*    IS A DOCUMENTED NO-OP IN THIS RELEASE.  NO ITEM-LEVEL RETURN
068200*    RECORD IS WRITTEN AND NO STOCK IS RESTORED BY A RETURN.
068300 600-PROCESS-RETURN-EXIT.
068400     EXIT.
068500*
068600 650-ASSIGN-RETURN-NUMBER.
068700     ADD 1 TO WS-RETURN-SEQ.
068800     MOVE WS-RETURN-SEQ TO WS-RET-SEQ-DISPLAY.
068900*
069000 220-FIND-ORDER.
069100     SET WS-ORDER-NOT-FOUND TO TRUE.
069200     IF WS-ORDER-CNT = ZERO
069300         GO TO 220-FIND-ORDER-EXIT.
069400     SET WS-ORDER-IDX-T TO 1.
069500     PERFORM 222-SCAN-ONE-ORDER
069600         THRU 222-SCAN-ONE-ORDER-EXIT
069700         UNTIL WS-ORDER-IDX-T > WS-ORDER-CNT
069800            OR WS-ORDER-FOUND.
069900 220-FIND-ORDER-EXIT.
070000     EXIT.
070100*
070200 222-SCAN-ONE-ORDER.
070300     IF WS-ORD-NUMBER-T(WS-ORDER-IDX-T) = WF-ORD-NUMBER
070400         SET WS-ORDER-FOUND TO TRUE
070500     ELSE
070600         SET WS-ORDER-IDX-T UP BY 1
070700     END-IF.
070800 222-SCAN-ONE-ORDER-EXIT.
070900     EXIT.
071000*
071100 120-LOAD-ORDER-TABLE.
071200     MOVE ZERO TO WS-ORDER-CNT.
071300 120-LOAD-ORDER-LOOP.
071400     READ ORDER-FILE
071500         AT END
071600             GO TO 120-LOAD-ORDER-TABLE-EXIT.
071700     ADD 1 TO WS-ORDER-CNT.
071800     MOVE ORDER-RECORD TO WS-ORDER-ENTRY(WS-ORDER-CNT).
071900     GO TO 120-LOAD-ORDER-LOOP.
072000 120-LOAD-ORDER-TABLE-EXIT.
072100     EXIT.
072200*
072300 130-LOAD-ITEM-TABLE.
072400     MOVE ZERO TO WS-ITEM-CNT.
072500 130-LOAD-ITEM-LOOP.
072600     READ ORDER-ITEM-FILE
072700         AT END
072800             GO TO 130-LOAD-ITEM-TABLE-EXIT.
072900     ADD 1 TO WS-ITEM-CNT.
073000     MOVE ORDER-ITEM-RECORD TO WS-ITEM-ENTRY(WS-ITEM-CNT).
073100     GO TO 130-LOAD-ITEM-LOOP.
073200 130-LOAD-ITEM-TABLE-EXIT.
073300     EXIT.
073400*
073500 140-LOAD-INVENTORY-TABLE.
073600     MOVE ZERO TO WS-INV-CNT.
073700 140-LOAD-INVENTORY-LOOP.
073800     READ INVENTORY-FILE
073900         AT END
074000             GO TO 140-LOAD-INVENTORY-TABLE-EXIT.
074100     ADD 1 TO WS-INV-CNT.
074200     MOVE INVENTORY-RECORD TO WS-INV-ENTRY(WS-INV-CNT).
074300     GO TO 140-LOAD-INVENTORY-LOOP.
074400 140-LOAD-INVENTORY-TABLE-EXIT.
074500     EXIT.
074600*
074700 700-READ-TRANSACTION.
074800     READ WORKFLOW-REQUEST-FILE
074900         AT END
075000             SET WKF-EOF TO TRUE.
075100*
075200 800-CALL-INVSTK01.
075300     MOVE ZERO TO WS-TOUCH-CNT.
075400     CALL 'INVSTK01' USING WS-INVSTK-FUNCTION
075500                           WS-INVSTK-PARMS
075600                           WS-INVSTK-RESULT
075700                           WS-INV-CNT
075800                           WS-INVENTORY-WORK-AREAS
075900                           WS-TOUCH-CNT
076000                           WS-TOUCH-TABLE.
076100*
076200 800-OPEN-FILES.
076300     OPEN INPUT  WORKFLOW-REQUEST-FILE
076400                 ORDER-FILE
076500                 ORDER-ITEM-FILE
076600                 INVENTORY-FILE
076700          OUTPUT ORDER-FILE-NEW
076800                 INVENTORY-FILE-NEW
076900                 SYSOUT
077000          EXTEND STOCK-MOVEMENT-FILE
077100                 ORDER-RETURN-FILE.
077200*
077300 900-CLOSE-FILES.
077400     CLOSE WORKFLOW-REQUEST-FILE
077500           ORDER-FILE
077600           ORDER-FILE-NEW
077700           ORDER-ITEM-FILE
077800           INVENTORY-FILE
077900           INVENTORY-FILE-NEW
078000           STOCK-MOVEMENT-FILE
078100           ORDER-RETURN-FILE
078200           SYSOUT.
078300*
078400 910-LOG-BAD-TRAN-CODE.
078500     MOVE WF-TRAN-CODE TO WS-BT-TRAN-CODE.
078600     WRITE SYSOUT-REC FROM WS-SYSOUT-BADTRAN-LINE.
078700*
078800 920-LOG-NO-ORDER.
078900     MOVE WF-ORD-NUMBER TO WS-NO-ORD-NUMBER.
079000     WRITE SYSOUT-REC FROM WS-SYSOUT-NOORD-LINE.
079100*
079200 930-LOG-BAD-STATUS.
079300     MOVE WF-ORD-NUMBER TO WS-BS-ORD-NUMBER.
079400     MOVE WS-ORD-STATUS-T(WS-ORDER-IDX-T) TO WS-BS-ORD-STATUS.
079500     WRITE SYSOUT-REC FROM WS-SYSOUT-BADST-LINE.
079600*
079700 940-LOG-NO-STOCK.
079800     MOVE WF-ORD-NUMBER TO WS-NS-ORD-NUMBER.
079900     WRITE SYSOUT-REC FROM WS-SYSOUT-NOSTOCK-LINE.
080000*
080100 950-REWRITE-ORDER-MASTER.
080200     IF WS-ORDER-CNT = ZERO
080300         GO TO 950-REWRITE-ORDER-MASTER-EXIT.
080400     PERFORM 952-WRITE-ONE-ORDER
080500         VARYING WS-ORDER-IDX-T FROM 1 BY 1
080600         UNTIL WS-ORDER-IDX-T > WS-ORDER-CNT.
080700 950-REWRITE-ORDER-MASTER-EXIT.
080800     EXIT.
080900*
081000 952-WRITE-ONE-ORDER.
081100     MOVE SPACES TO ORDER-NEW-REC.
081200     MOVE WS-ORDER-ENTRY(WS-ORDER-IDX-T)
081300         TO ORDER-NEW-REC(1:
081400         LENGTH OF WS-ORDER-ENTRY(WS-ORDER-IDX-T)).
081500     WRITE ORDER-NEW-REC.
081600*
081700 960-REWRITE-INVENTORY-MASTER.
081800     IF WS-INV-CNT = ZERO
081900         GO TO 960-REWRITE-INVENTORY-MASTER-EXIT.
082000     PERFORM 962-WRITE-ONE-INVENTORY
082100         VARYING WS-INV-IDX-T FROM 1 BY 1
082200         UNTIL WS-INV-IDX-T > WS-INV-CNT.
082300 960-REWRITE-INVENTORY-MASTER-EXIT.
082400     EXIT.
082500*
082600 962-WRITE-ONE-INVENTORY.
082700     MOVE SPACES TO INVENTORY-NEW-REC.
082800     MOVE WS-INV-ENTRY(WS-INV-IDX-T)
082900         TO INVENTORY-NEW-REC(1:
083000         LENGTH OF WS-INV-ENTRY(WS-INV-IDX-T)).
083100     WRITE INVENTORY-NEW-REC.
083200*
083300*  END OF PROGRAM ORDWKF01
