000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  BITMCPY                                     *
000400*    DESCRIPTION :  BUNDLE COMPONENT RECORD LAYOUT                *
000500*                   CHILD OF BUNDCPY - ONE ENTRY PER COMPONENT   *
000600*                   PRODUCT CONSUMED BY ONE UNIT OF THE BUNDLE.  *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*      11/22/99  RGK  ORIG - BUNDLE STOCK CONVERSION     WR4460  *
001000*                                                                *
001100******************************************************************
001200 01  BUNDLE-ITEM-RECORD.
001300     05  BI-BUN-ID                   PIC 9(09).
001400     05  BI-PRODUCT-ID               PIC 9(09).
001500     05  BI-QUANTITY                 PIC 9(05)     COMP.
001600     05  FILLER                      PIC X(07).
