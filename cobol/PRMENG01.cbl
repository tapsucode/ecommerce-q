000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRMENG01.
000300 AUTHOR.        R G KOWALSKI.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  09/02/99.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          DATA-DRIVEN DISCOUNT RULE ENGINE.  CALLED ONCE PER
001300*          ORDER FROM ORDCRE01'S 400-CALC-DISCOUNT PARAGRAPH.
001400*          PROMOTION.DAT AND PROMOTION-RULE.DAT ARE LOADED
001500*          WHOLESALE INTO WORKING STORAGE THE FIRST TIME THIS
001600*          PROGRAM IS ENTERED IN A RUN AND KEPT RESIDENT FOR
001700*          EVERY SUBSEQUENT CALL - THEY DO NOT CHANGE DURING
001800*          AN ORDCRE01 RUN.
001900*
002000*          FOR EACH ACTIVE, IN-WINDOW, NOT-OVER-LIMIT PROMOTION,
002100*          EVERY CONDITION RULE MUST PASS (AND) BEFORE THE FIRST
002200*          ACTION RULE ON FILE FOR THAT PROMOTION IS PRICED.
002300*          DISCOUNTS FROM ALL QUALIFYING PROMOTIONS ARE SUMMED -
002400*          THIS ENGINE DOES NOT PICK A "BEST" PROMOTION AND DOES
002500*          NOT CAP THE TOTAL AGAINST THE ORDER TOTAL.  THAT IS A
002600*          CONFIGURATION DECISION FOR WHOEVER LOADS PROMOTION.DAT,
002700*          NOT SOMETHING THIS PROGRAM ENFORCES.
002800*
002900*          NOTE - PROMO-USAGE-COUNT IS READ FOR ELIGIBILITY BUT
003000*          IS NEVER INCREMENTED BY THIS PROGRAM.  THIS MATCHES
003100*          THE ONLINE SERVICE'S OWN BEHAVIOR AND IS NOT A BUG IN
003200*          THIS CONVERSION - DO NOT "FIX" IT WITHOUT A WORK
003300*          REQUEST AGAINST THE ONLINE SIDE FIRST.
003400*
003500******************************************************************
003600*
003700*   C H A N G E   L O G
003800*
003900*   DATE      BY   WR/TKT   DESCRIPTION
004000*   --------  ---  -------  -----------------------------------
004100*   09/02/99  RGK  WR4430   ORIGINAL - CART-TOTAL/ITEM-COUNT/
004200*                           CUSTOMER-TYPE CONDITIONS, PERCENTAGE
004300*                           AND FIXED-AMOUNT ACTIONS.
004400*   10/14/99  RGK  WR4440   ADDED "IN" LIST SUPPORT FOR THE
004500*                           CUSTOMER-TYPE CONDITION (MULTIPLE
004600*                           PROMOTION-RULE RECORDS SHARING ONE
004700*                           RULE-PROMO-ID/RULE-COND-NAME).
004800*   08/30/00  LMT  Y2K01    START/END DATE WINDOW TEST REVIEWED -
004900*                           ALREADY FULL CCYYMMDD, NO CHANGE.
005000*   04/02/01  LMT  WR4601   CART-TOTAL CONDITION NOW COMPARES
005100*                           AGAINST ORD-TOTAL AS PASSED BY THE
005200*                           CALLER (STILL PRE-DISCOUNT AT THIS
005300*                           POINT IN ORDCRE01) RATHER THAN A
005400*                           RECOMPUTED SUBTOTAL - MATCHES THE
005500*                           ONLINE SERVICE'S OWN FIELD READ.
005600*
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PROMOTION-FILE
006800         ASSIGN TO UT-S-PROMFIL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-PROMO-STATUS.
007100*
007200     SELECT PROMOTION-RULE-FILE
007300         ASSIGN TO UT-S-PRULFIL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-PRUL-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  PROMOTION-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS PROMOTION-RECORD.
008300     COPY PROMCPY.
008400*
008500 FD  PROMOTION-RULE-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS PROMOTION-RULE-RECORD.
008900     COPY PRULCPY.
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 01  FLAGS-AND-SWITCHES.
009400     05  WS-FIRST-CALL-SW            PIC X(01)     VALUE 'Y'.
009500         88  WS-FIRST-CALL               VALUE 'Y'.
009600         88  WS-NOT-FIRST-CALL           VALUE 'N'.
009700     05  WS-PROMO-ELIG-SW            PIC X(01)     VALUE 'Y'.
009800         88  WS-PROMO-ELIGIBLE           VALUE 'Y'.
009900         88  WS-PROMO-NOT-ELIGIBLE       VALUE 'N'.
010000     05  WS-COND-PASS-SW             PIC X(01)     VALUE 'Y'.
010100         88  WS-COND-PASS                VALUE 'Y'.
010200         88  WS-COND-FAIL                VALUE 'N'.
010300     05  WS-ACTION-FOUND-SW          PIC X(01)     VALUE 'N'.
010400         88  WS-ACTION-FOUND             VALUE 'Y'.
010500         88  WS-ACTION-NOT-FOUND         VALUE 'N'.
010600     05  WS-CUSTTYPE-IN-SEEN-SW      PIC X(01)     VALUE 'N'.
010700         88  WS-CUSTTYPE-IN-SEEN         VALUE 'Y'.
010800     05  WS-CUSTTYPE-IN-MATCH-SW     PIC X(01)     VALUE 'N'.
010900         88  WS-CUSTTYPE-IN-MATCH        VALUE 'Y'.
011000     05  FILLER                      PIC X(08).
011100*
011200 01  FILE-STATUS-AREAS.
011300     05  WS-PROMO-STATUS             PIC X(02).
011400     05  WS-PRUL-STATUS              PIC X(02).
011500     05  FILLER                      PIC X(06).
011600*
011700 01  COUNTERS-AND-ACCUMULATORS.
011800     05  WS-PROMO-CNT                PIC 9(05)    COMP
011900                                     VALUE ZERO.
012000     05  WS-PRUL-CNT                 PIC 9(05)    COMP
012100                                     VALUE ZERO.
012200     05  WS-ITEM-COUNT-SUM           PIC 9(07)    COMP
012300                                     VALUE ZERO.
012400     05  WS-CART-TOTAL               PIC S9(8)V99 COMP-3
012500                                     VALUE ZERO.
012600     05  WS-ONE-DISCOUNT             PIC S9(8)V99 COMP-3
012700                                     VALUE ZERO.
012800     05  FILLER                      PIC X(08).
012900*
013000 01  WS-DISCOUNT-WORK-AREA.
013100     05  WS-TOTAL-DISCOUNT           PIC S9(8)V99 COMP-3
013200                                     VALUE ZERO.
013300 01  WS-DISCOUNT-WORK-AREA-R REDEFINES WS-DISCOUNT-WORK-AREA.
013400     05  FILLER                      PIC X(06).
013500*
013600 01  WS-TODAY-DATE-AREA.
013700     05  WS-TODAY-CCYYMMDD           PIC 9(08).
013800 01  WS-TODAY-DATE-AREA-R REDEFINES WS-TODAY-DATE-AREA.
013900     05  WS-TODAY-CCYY               PIC 9(04).
014000     05  WS-TODAY-MM                 PIC 9(02).
014100     05  WS-TODAY-DD                 PIC 9(02).
014200*
014300 01  WS-PROMOTION-WORK-AREAS.
014400     05  WS-PROMO-ENTRY OCCURS 1 TO 500 TIMES
014500                 DEPENDING ON WS-PROMO-CNT
014600                 INDEXED BY WS-PROMO-IX.
014700         10  WS-PROMO-ID-T           PIC 9(09).
014800         10  WS-PROMO-NAME-T         PIC X(60).
014900         10  WS-PROMO-TYPE-T         PIC X(20).
015000         10  WS-PROMO-START-DATE-T   PIC 9(08).
015100         10  WS-PROMO-START-DATE-T-R REDEFINES
015200                 WS-PROMO-START-DATE-T.
015300             15  WS-PROMO-START-CCYY-T   PIC 9(04).
015400             15  WS-PROMO-START-MMDD-T   PIC 9(04).
015500         10  WS-PROMO-END-DATE-T     PIC 9(08).
015600         10  WS-PROMO-USAGE-LIMIT-T  PIC 9(07)    COMP.
015700         10  WS-PROMO-USAGE-COUNT-T  PIC 9(07)    COMP.
015800         10  WS-PROMO-ACTIVE-T       PIC X(01).
015900             88  WS-PROMO-IS-ACTIVE-T       VALUE 'Y'.
016000         10  FILLER                  PIC X(08).
016100*
016200 01  WS-PROMO-RULE-WORK-AREAS.
016300     05  WS-PRUL-ENTRY OCCURS 1 TO 5000 TIMES
016400                 DEPENDING ON WS-PRUL-CNT
016500                 INDEXED BY WS-PRUL-IX.
016600         10  WS-RULE-PROMO-ID-T      PIC 9(09).
016700         10  WS-RULE-TYPE-T          PIC X(09).
016800             88  WS-RULE-IS-CONDITION-T     VALUE 'CONDITION'.
016900             88  WS-RULE-IS-ACTION-T        VALUE 'ACTION'.
017000         10  WS-RULE-PRIORITY-T      PIC 9(03)    COMP.
017100         10  WS-RULE-COND-NAME-T     PIC X(20).
017200             88  WS-RULE-COND-CART-TOTAL-T  VALUE 'CART_TOTAL'.
017300             88  WS-RULE-COND-ITEM-COUNT-T  VALUE 'ITEM_COUNT'.
017400             88  WS-RULE-COND-CUST-TYPE-T   VALUE 'CUSTOMER_TYPE'.
017500         10  WS-RULE-OPERATOR-T      PIC X(02).
017600             88  WS-RULE-OP-GE-T            VALUE '>='.
017700             88  WS-RULE-OP-GT-T            VALUE '>'.
017800             88  WS-RULE-OP-LE-T            VALUE '<='.
017900             88  WS-RULE-OP-LT-T            VALUE '<'.
018000             88  WS-RULE-OP-EQ-T            VALUE '=='.
018100             88  WS-RULE-OP-NE-T            VALUE '!='.
018200             88  WS-RULE-OP-IN-T            VALUE 'IN'.
018300         10  WS-RULE-VALUE-NUM-T     PIC S9(8)V99 COMP-3.
018400         10  WS-RULE-VALUE-STR-T     PIC X(20).
018500         10  WS-RULE-ACTION-NAME-T   PIC X(20).
018600             88  WS-RULE-ACT-DISC-PCT-T     VALUE
018700                 'DISCOUNT_PERCENTAGE'.
018800             88  WS-RULE-ACT-DISC-FIXED-T   VALUE
018900                 'DISCOUNT_FIXED'.
019000         10  WS-RULE-ACTION-VALUE-T  PIC S9(8)V99 COMP-3.
019100         10  FILLER                  PIC X(05).
019200*
019300 LINKAGE SECTION.
019400*
019500     COPY ORDRCPY.
019600*
019700 01  LS-PE-ITEM-TABLE.
019800     05  LS-IT-ENTRY OCCURS 20 TIMES
019900                 INDEXED BY LS-ITEM-IX.
020000         10  LS-IT-ORD-NUMBER        PIC X(20).
020100         10  LS-IT-LINE-NO           PIC 9(03)    COMP.
020200         10  LS-IT-PRODUCT-ID        PIC 9(09).
020300         10  LS-IT-VARIANT-ID        PIC 9(09).
020400         10  LS-IT-PRODUCT-NAME      PIC X(60).
020500         10  LS-IT-SKU               PIC X(30).
020600         10  LS-IT-QUANTITY          PIC 9(05)    COMP.
020700         10  LS-IT-PRICE             PIC S9(6)V99 COMP-3.
020800         10  LS-IT-TOTAL             PIC S9(8)V99 COMP-3.
020900         10  FILLER                  PIC X(08).
021000*
021100 01  LS-PE-CUSTOMER.
021200     05  LS-FC-ID                    PIC 9(09).
021300     05  LS-FC-NAME                  PIC X(60).
021400     05  LS-FC-EMAIL                 PIC X(60).
021500     05  LS-FC-TYPE                  PIC X(08).
021600     05  LS-FC-TOTORD                PIC 9(07)    COMP.
021700     05  LS-FC-TOTSPENT              PIC S9(8)V99 COMP-3.
021800     05  LS-FC-CURR                  PIC X(03).
021900     05  LS-FC-LASTORD-DT            PIC 9(08).
022000     05  LS-FC-ACTIVE                PIC X(01).
022100*
022200 01  LS-PE-DISCOUNT                  PIC S9(8)V99 COMP-3.
022300*
022400 PROCEDURE DIVISION USING ORDER-RECORD
022500                           LS-PE-ITEM-TABLE
022600                           LS-PE-CUSTOMER
022700                           LS-PE-DISCOUNT.
022800*
022900 000-MAIN SECTION.
023000 000-MAIN-START.
023100     IF WS-FIRST-CALL
023200         PERFORM 800-OPEN-FILES
023300         PERFORM 120-LOAD-PROMOTION-TABLE
023400             THRU 120-LOAD-PROMOTION-TABLE-EXIT
023500         PERFORM 130-LOAD-PROMO-RULE-TABLE
023600             THRU 130-LOAD-PROMO-RULE-TABLE-EXIT
023700         PERFORM 900-CLOSE-FILES
023800         SET WS-NOT-FIRST-CALL TO TRUE
023900     END-IF.
024000     MOVE ZERO TO WS-TOTAL-DISCOUNT.
024100     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
024200     MOVE ORD-TOTAL TO WS-CART-TOTAL.
024300     PERFORM 200-SUM-ITEM-QUANTITY
024400         THRU 200-SUM-ITEM-QUANTITY-EXIT.
024500     IF WS-PROMO-CNT > ZERO
024600         PERFORM 300-EVALUATE-ONE-PROMOTION
024700             THRU 300-EVALUATE-ONE-PROMOTION-EXIT
024800             VARYING WS-PROMO-IX FROM 1 BY 1
024900             UNTIL WS-PROMO-IX > WS-PROMO-CNT
025000     END-IF.
025100     MOVE WS-TOTAL-DISCOUNT TO LS-PE-DISCOUNT.
025200     GOBACK.
025300*
025400 200-SUM-ITEM-QUANTITY.
025500     MOVE ZERO TO WS-ITEM-COUNT-SUM.
025600     IF ORD-ITEM-COUNT = ZERO
025700         GO TO 200-SUM-ITEM-QUANTITY-EXIT.
025800     PERFORM 210-ADD-ONE-ITEM-QTY
025900         VARYING LS-ITEM-IX FROM 1 BY 1
026000         UNTIL LS-ITEM-IX > ORD-ITEM-COUNT.
026100 200-SUM-ITEM-QUANTITY-EXIT.
026200     EXIT.
026300*
026400 210-ADD-ONE-ITEM-QTY.
026500     ADD LS-IT-QUANTITY(LS-ITEM-IX) TO WS-ITEM-COUNT-SUM.
026600*
026700 300-EVALUATE-ONE-PROMOTION.
026800     PERFORM 310-CHECK-PROMO-ELIGIBLE
026900         THRU 310-CHECK-PROMO-ELIGIBLE-EXIT.
027000     IF WS-PROMO-NOT-ELIGIBLE
027100         GO TO 300-EVALUATE-ONE-PROMOTION-EXIT.
027200     PERFORM 320-CHECK-ALL-CONDITIONS
027300         THRU 320-CHECK-ALL-CONDITIONS-EXIT.
027400     IF WS-COND-FAIL
027500         GO TO 300-EVALUATE-ONE-PROMOTION-EXIT.
027600     PERFORM 340-FIND-FIRST-ACTION
027700         THRU 340-FIND-FIRST-ACTION-EXIT.
027800     IF WS-ACTION-FOUND
027900         PERFORM 350-COMPUTE-ONE-DISCOUNT
028000             THRU 350-COMPUTE-ONE-DISCOUNT-EXIT
028100         ADD WS-ONE-DISCOUNT TO WS-TOTAL-DISCOUNT
028200     END-IF.
028300 300-EVALUATE-ONE-PROMOTION-EXIT.
028400     EXIT.
028500*
028600 310-CHECK-PROMO-ELIGIBLE.
028700     SET WS-PROMO-ELIGIBLE TO TRUE.
028800     IF NOT WS-PROMO-IS-ACTIVE-T(WS-PROMO-IX)
028900         SET WS-PROMO-NOT-ELIGIBLE TO TRUE
029000         GO TO 310-CHECK-PROMO-ELIGIBLE-EXIT.
029100     IF WS-PROMO-START-DATE-T(WS-PROMO-IX) NOT = ZERO
029200       AND WS-PROMO-START-DATE-T(WS-PROMO-IX) > WS-TODAY-CCYYMMDD
029300         SET WS-PROMO-NOT-ELIGIBLE TO TRUE
029400         GO TO 310-CHECK-PROMO-ELIGIBLE-EXIT.
029500     IF WS-PROMO-END-DATE-T(WS-PROMO-IX) NOT = ZERO
029600       AND WS-PROMO-END-DATE-T(WS-PROMO-IX) < WS-TODAY-CCYYMMDD
029700         SET WS-PROMO-NOT-ELIGIBLE TO TRUE
029800         GO TO 310-CHECK-PROMO-ELIGIBLE-EXIT.
029900     IF WS-PROMO-USAGE-LIMIT-T(WS-PROMO-IX) NOT = ZERO
030000       AND WS-PROMO-USAGE-COUNT-T(WS-PROMO-IX)
030100           NOT < WS-PROMO-USAGE-LIMIT-T(WS-PROMO-IX)
030200         SET WS-PROMO-NOT-ELIGIBLE TO TRUE.
030300 310-CHECK-PROMO-ELIGIBLE-EXIT.
030400     EXIT.
030500*
030600 320-CHECK-ALL-CONDITIONS.
030700     SET WS-COND-PASS TO TRUE.
030800     MOVE 'N' TO WS-CUSTTYPE-IN-SEEN-SW.
030900     MOVE 'N' TO WS-CUSTTYPE-IN-MATCH-SW.
031000     IF WS-PRUL-CNT = ZERO
031100         GO TO 320-CHECK-ALL-CONDITIONS-EXIT.
031200     PERFORM 322-CHECK-ONE-RULE
031300         VARYING WS-PRUL-IX FROM 1 BY 1
031400         UNTIL WS-PRUL-IX > WS-PRUL-CNT.
031500     IF WS-CUSTTYPE-IN-SEEN AND NOT WS-CUSTTYPE-IN-MATCH
031600         SET WS-COND-FAIL TO TRUE.
031700 320-CHECK-ALL-CONDITIONS-EXIT.
031800     EXIT.
031900*
032000 322-CHECK-ONE-RULE.
032100     IF WS-RULE-PROMO-ID-T(WS-PRUL-IX)
032200             NOT = WS-PROMO-ID-T(WS-PROMO-IX)
032300         GO TO 322-CHECK-ONE-RULE-EXIT.
032400     IF NOT WS-RULE-IS-CONDITION-T(WS-PRUL-IX)
032500         GO TO 322-CHECK-ONE-RULE-EXIT.
032510     EVALUATE TRUE
032600         WHEN WS-RULE-COND-CART-TOTAL-T(WS-PRUL-IX)
032700             PERFORM 324-EVAL-NUMERIC-CART-TOTAL
032800         WHEN WS-RULE-COND-ITEM-COUNT-T(WS-PRUL-IX)
032900             PERFORM 326-EVAL-NUMERIC-ITEM-COUNT
033000         WHEN WS-RULE-COND-CUST-TYPE-T(WS-PRUL-IX)
033100             PERFORM 328-EVAL-CUSTOMER-TYPE
033200         WHEN OTHER
033300             SET WS-COND-FAIL TO TRUE
033400     END-EVALUATE.
033500 322-CHECK-ONE-RULE-EXIT.
033600     EXIT.
033700*
033800 324-EVAL-NUMERIC-CART-TOTAL.
033900     EVALUATE TRUE
034000         WHEN WS-RULE-OP-GE-T(WS-PRUL-IX)
034100             IF WS-CART-TOTAL < WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
034200                 SET WS-COND-FAIL TO TRUE
034300             END-IF
034400         WHEN WS-RULE-OP-GT-T(WS-PRUL-IX)
034500             IF WS-CART-TOTAL
034600                     NOT > WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
034700                 SET WS-COND-FAIL TO TRUE
034800             END-IF
034900         WHEN WS-RULE-OP-LE-T(WS-PRUL-IX)
035000             IF WS-CART-TOTAL > WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
035100                 SET WS-COND-FAIL TO TRUE
035200             END-IF
035300         WHEN WS-RULE-OP-LT-T(WS-PRUL-IX)
035400             IF WS-CART-TOTAL
035500                     NOT < WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
035600                 SET WS-COND-FAIL TO TRUE
035700             END-IF
035800         WHEN WS-RULE-OP-EQ-T(WS-PRUL-IX)
035900             IF WS-CART-TOTAL
036000                     NOT = WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
036100                 SET WS-COND-FAIL TO TRUE
036200             END-IF
036300         WHEN OTHER
036400             SET WS-COND-FAIL TO TRUE
036500     END-EVALUATE.
036600*
036700 326-EVAL-NUMERIC-ITEM-COUNT.
036800     EVALUATE TRUE
036900         WHEN WS-RULE-OP-GE-T(WS-PRUL-IX)
037000             IF WS-ITEM-COUNT-SUM
037100                     < WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
037200                 SET WS-COND-FAIL TO TRUE
037300             END-IF
037400         WHEN WS-RULE-OP-GT-T(WS-PRUL-IX)
037500             IF WS-ITEM-COUNT-SUM
037600                     NOT > WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
037700                 SET WS-COND-FAIL TO TRUE
037800             END-IF
037900         WHEN WS-RULE-OP-LE-T(WS-PRUL-IX)
038000             IF WS-ITEM-COUNT-SUM
038100                     > WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
038200                 SET WS-COND-FAIL TO TRUE
038300             END-IF
038400         WHEN WS-RULE-OP-LT-T(WS-PRUL-IX)
038500             IF WS-ITEM-COUNT-SUM
038600                     NOT < WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
038700                 SET WS-COND-FAIL TO TRUE
038800             END-IF
038900         WHEN WS-RULE-OP-EQ-T(WS-PRUL-IX)
039000             IF WS-ITEM-COUNT-SUM
039100                     NOT = WS-RULE-VALUE-NUM-T(WS-PRUL-IX)
039200                 SET WS-COND-FAIL TO TRUE
039300             END-IF
039400         WHEN OTHER
039500             SET WS-COND-FAIL TO TRUE
039600     END-EVALUATE.
039700*
039800 328-EVAL-CUSTOMER-TYPE.
039900     IF WS-RULE-OP-IN-T(WS-PRUL-IX)
040000         SET WS-CUSTTYPE-IN-SEEN TO TRUE
040100         IF LS-FC-TYPE = WS-RULE-VALUE-STR-T(WS-PRUL-IX)
040200             SET WS-CUSTTYPE-IN-MATCH TO TRUE
040300         END-IF
040400         GO TO 328-EVAL-CUSTOMER-TYPE-EXIT.
040500     IF WS-RULE-OP-EQ-T(WS-PRUL-IX)
040600         IF LS-FC-TYPE NOT = WS-RULE-VALUE-STR-T(WS-PRUL-IX)
040700             SET WS-COND-FAIL TO TRUE
040800         END-IF
040900         GO TO 328-EVAL-CUSTOMER-TYPE-EXIT.
041000     IF WS-RULE-OP-NE-T(WS-PRUL-IX)
041100         IF LS-FC-TYPE = WS-RULE-VALUE-STR-T(WS-PRUL-IX)
041200             SET WS-COND-FAIL TO TRUE
041300         END-IF
041400         GO TO 328-EVAL-CUSTOMER-TYPE-EXIT.
041500     SET WS-COND-FAIL TO TRUE.
041600 328-EVAL-CUSTOMER-TYPE-EXIT.
041700     EXIT.
041800*
041900 340-FIND-FIRST-ACTION.
042000     SET WS-ACTION-NOT-FOUND TO TRUE.
042100     IF WS-PRUL-CNT = ZERO
042200         GO TO 340-FIND-FIRST-ACTION-EXIT.
042300     PERFORM 342-TEST-ONE-ACTION-ROW
042400         VARYING WS-PRUL-IX FROM 1 BY 1
042500         UNTIL WS-PRUL-IX > WS-PRUL-CNT
042600            OR WS-ACTION-FOUND.
042700 340-FIND-FIRST-ACTION-EXIT.
042800     EXIT.
042900*
043000 342-TEST-ONE-ACTION-ROW.
043100     IF WS-RULE-PROMO-ID-T(WS-PRUL-IX)
043200             NOT = WS-PROMO-ID-T(WS-PROMO-IX)
043300         GO TO 342-TEST-ONE-ACTION-ROW-EXIT.
043400     IF NOT WS-RULE-IS-ACTION-T(WS-PRUL-IX)
043500         GO TO 342-TEST-ONE-ACTION-ROW-EXIT.
043600     SET WS-ACTION-FOUND TO TRUE.
043700 342-TEST-ONE-ACTION-ROW-EXIT.
043800     EXIT.
043900*
044000 350-COMPUTE-ONE-DISCOUNT.
044100     EVALUATE TRUE
044200         WHEN WS-RULE-ACT-DISC-PCT-T(WS-PRUL-IX)
044300             COMPUTE WS-ONE-DISCOUNT ROUNDED =
044400                 WS-CART-TOTAL *
044500                 (WS-RULE-ACTION-VALUE-T(WS-PRUL-IX) / 100)
044600         WHEN WS-RULE-ACT-DISC-FIXED-T(WS-PRUL-IX)
044700             MOVE WS-RULE-ACTION-VALUE-T(WS-PRUL-IX)
044800                 TO WS-ONE-DISCOUNT
044900         WHEN OTHER
045000             MOVE ZERO TO WS-ONE-DISCOUNT
045100     END-EVALUATE.
045200 350-COMPUTE-ONE-DISCOUNT-EXIT.
045300     EXIT.
045400*
045500 120-LOAD-PROMOTION-TABLE.
045600     MOVE ZERO TO WS-PROMO-CNT.
045700 120-LOAD-PROMOTION-LOOP.
045800     READ PROMOTION-FILE
045900         AT END
046000             GO TO 120-LOAD-PROMOTION-TABLE-EXIT.
046100     ADD 1 TO WS-PROMO-CNT.
046200     MOVE PROMOTION-RECORD TO WS-PROMO-ENTRY(WS-PROMO-CNT).
046300     GO TO 120-LOAD-PROMOTION-LOOP.
046400 120-LOAD-PROMOTION-TABLE-EXIT.
046500     EXIT.
046600*
046700 130-LOAD-PROMO-RULE-TABLE.
046800     MOVE ZERO TO WS-PRUL-CNT.
046900 130-LOAD-PROMO-RULE-LOOP.
047000     READ PROMOTION-RULE-FILE
047100         AT END
047200             GO TO 130-LOAD-PROMO-RULE-TABLE-EXIT.
047300     ADD 1 TO WS-PRUL-CNT.
047400     MOVE PROMOTION-RULE-RECORD TO WS-PRUL-ENTRY(WS-PRUL-CNT).
047500     GO TO 130-LOAD-PROMO-RULE-LOOP.
047600 130-LOAD-PROMO-RULE-TABLE-EXIT.
047700     EXIT.
047800*
047900 800-OPEN-FILES.
048000     OPEN INPUT PROMOTION-FILE
048100                PROMOTION-RULE-FILE.
048200*
048300 900-CLOSE-FILES.
048400     CLOSE PROMOTION-FILE
048500           PROMOTION-RULE-FILE.
048600*
048700*  END OF PROGRAM PRMENG01
