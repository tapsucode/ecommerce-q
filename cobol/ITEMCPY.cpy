000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  ITEMCPY                                     *
000400*    DESCRIPTION :  ORDER LINE ITEM RECORD LAYOUT                *
000500*                   ONE ENTRY PER LINE ITEM ON ORDER-ITEM.DAT.   *
000600*                   WRITTEN AS A BURST BY ORDCRE01 AT ORDER      *
000700*                   CREATE TIME.  PRICE/NAME/SKU ARE SNAPSHOTS   *
000800*                   TAKEN AT ORDER TIME, NOT RE-READ LATER.      *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*      06/21/99  RGK  ORIG - ORDER SUBSYSTEM CONVERSION  WR4410  *
001200*      11/10/99  RGK  ADDED ITEM-VARIANT-ID FOR VARIANTS WR4481  *
001300*                                                                *
001400******************************************************************
001500 01  ORDER-ITEM-RECORD.
001600     05  ITEM-ORD-NUMBER             PIC X(20).
001700     05  ITEM-LINE-NO                PIC 9(03)     COMP.
001800     05  ITEM-PRODUCT-ID             PIC 9(09).
001900     05  ITEM-VARIANT-ID             PIC 9(09).
002000     05  ITEM-PRODUCT-NAME           PIC X(60).
002100     05  ITEM-SKU                    PIC X(30).
002200     05  ITEM-QUANTITY               PIC 9(05)     COMP.
002300     05  ITEM-PRICE                  PIC S9(6)V99  COMP-3.
002400     05  ITEM-TOTAL                  PIC S9(8)V99  COMP-3.
002500     05  FILLER                      PIC X(08).
