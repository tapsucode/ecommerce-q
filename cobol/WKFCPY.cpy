000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  WKFCPY                                      *
000400*    DESCRIPTION :  ORDER WORKFLOW REQUEST TRANSACTION LAYOUT    *
000500*                   ONE ENTRY PER WORKFLOW ACTION ON THE         *
000600*                   WORKFLOW-REQUEST FEED READ BY ORDWKF01.      *
000700*                   CARRIES THE ACTION CODE PLUS WHATEVER        *
000800*                   SHIP/CANCEL/RETURN DATA THAT ACTION NEEDS -  *
000900*                   UNUSED FIELDS ARE SPACES ON THE OTHER CODES. *
001000*                                                                *
001100*    MAINTENANCE HISTORY                                        *
001200*      03/19/00  RGK  ORIG - WORKFLOW SUBSYSTEM CONVERSION       *
001300*                     WR4530                                    *
001400*      02/08/00  RGK  ADDED RETURN REASON/CONDITION    WR4520    *
001500*                                                                *
001600******************************************************************
001700 01  WORKFLOW-REQUEST-RECORD.
001800     05  WF-TRAN-CODE                PIC X(08).
001900         88  WF-TRAN-CONFIRM             VALUE 'CONFIRM'.
002000         88  WF-TRAN-SHIP                VALUE 'SHIP'.
002100         88  WF-TRAN-COMPLETE            VALUE 'COMPLETE'.
002200         88  WF-TRAN-CANCEL              VALUE 'CANCEL'.
002300         88  WF-TRAN-RETURN              VALUE 'RETURN'.
002400         88  WF-TRAN-CHKSTOCK            VALUE 'CHKSTOCK'.
002500     05  WF-ORD-NUMBER               PIC X(20).
002600     05  WF-TRACKING-CODE            PIC X(20).
002700     05  WF-SHIP-PROVIDER            PIC X(20).
002800     05  WF-SHIP-FEE                 PIC S9(6)V99  COMP-3.
002900     05  WF-CANCEL-REASON            PIC X(60).
003000     05  WF-RETURN-REASON            PIC X(20).
003100     05  WF-RETURN-CONDITION         PIC X(08).
003200     05  FILLER                      PIC X(10).
