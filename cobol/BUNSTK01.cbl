000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BUNSTK01.
000300 AUTHOR.        R G KOWALSKI.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  11/22/99.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          DERIVES THE SELLABLE STOCK OF EACH COMBO (BUNDLE)
001300*          PRODUCT FROM THE CURRENT STOCK OF ITS COMPONENT
001400*          PRODUCTS.  BUNDLE.DAT AND BUNDLE-ITEM.DAT ARE LOADED
001500*          WHOLESALE, AND FOR EACH BUNDLE THE COMPONENT STOCK IS
001600*          OBTAINED FROM INVSTK01 (TOTAL-BY-PRODUCT FUNCTION) AND
001700*          DIVIDED DOWN BY THE QUANTITY CONSUMED PER BUNDLE UNIT.
001800*          THE BUNDLE'S STOCK IS THE RUNNING MINIMUM OF THESE
001900*          PER-COMPONENT FIGURES - THE SAME RUNNING-MIN SHAPE
002000*          THIS SHOP HAS USED FOR YEARS ON THE OLD ARRAY-STATS
002100*          TEACHING DECK, JUST AGAINST BUNDLE COMPONENTS INSTEAD
002200*          OF A SCRATCH ARRAY OF NUMBERS.  RESULTS ARE LISTED ON
002300*          SYSOUT - THIS JOB DOES NOT UPDATE ANY MASTER FILE.
002400*
002500******************************************************************
002600*
002700*   C H A N G E   L O G
002800*
002900*   DATE      BY   WR/TKT   DESCRIPTION
003000*   --------  ---  -------  -----------------------------------
003100*   11/22/99  RGK  WR4460   ORIGINAL - BUNDLE STOCK DERIVATION
003200*                           JOB, COMPONENT TOTALS VIA INVSTK01.
003300*   08/30/00  LMT  Y2K01    REVIEWED FOR Y2K - NO DATE FIELDS ON
003400*                           THIS JOB, NO CHANGE REQUIRED.
003500*   06/14/01  LMT  WR4622   ADDED TOTAL-BY-PRODUCT CALL TO
003600*                           INVSTK01 IN PLACE OF THIS PROGRAM'S
003700*                           OWN INVENTORY SCAN - ONE PLACE NOW
003800*                           OWNS THE STOCK MATH.
003900*   02/11/02  DWB  WR4691   BUNDLES WITH NO COMPONENT RECORDS
004000*                           NOW LIST AS ZERO STOCK INSTEAD OF
004100*                           BEING SKIPPED FROM THE LISTING.
004200*
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400         ASSIGN TO UT-S-SYSOUT
005500         ORGANIZATION IS SEQUENTIAL.
005600*
005700     SELECT BUNDLE-FILE
005800         ASSIGN TO UT-S-BUNDFIL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-BUND-STATUS.
006100*
006200     SELECT BUNDLE-ITEM-FILE
006300         ASSIGN TO UT-S-BITMFIL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-BITM-STATUS.
006600*
006700     SELECT INVENTORY-FILE
006800         ASSIGN TO UT-S-INVFIL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-INV-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC                      PIC X(130).
008100*
008200 FD  BUNDLE-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS BUNDLE-RECORD.
008600     COPY BUNDCPY.
008700*
008800 FD  BUNDLE-ITEM-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS BUNDLE-ITEM-RECORD.
009200     COPY BITMCPY.
009300*
009400 FD  INVENTORY-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS INVENTORY-RECORD.
009800     COPY INVRCPY.
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200 01  FILE-STATUS-AREAS.
010300     05  WS-BUND-STATUS              PIC X(02).
010400         88  WS-BUND-STATUS-EOF          VALUE '10'.
010500     05  WS-BITM-STATUS              PIC X(02).
010600     05  WS-INV-STATUS               PIC X(02).
010700     05  FILLER                      PIC X(06).
010800*
010900 01  COUNTERS-AND-ACCUMULATORS.
011000     05  WS-BUND-CNT                 PIC 9(05)    COMP
011100                                     VALUE ZERO.
011200     05  WS-BITM-CNT                 PIC 9(05)    COMP
011300                                     VALUE ZERO.
011400     05  WS-INV-CNT                  PIC 9(05)    COMP
011500                                     VALUE ZERO.
011600     05  WS-COMPONENT-CNT            PIC 9(05)    COMP
011700                                     VALUE ZERO.
011800     05  WS-COMPONENT-AVAIL          PIC S9(09)   COMP
011900                                     VALUE ZERO.
012000     05  WS-BUN-STOCK                PIC S9(09)   COMP
012100                                     VALUE ZERO.
012200     05  FILLER                      PIC X(08).
012300*
012400 01  WS-BUNDLE-WORK-AREAS.
012500     05  WS-BUND-ENTRY OCCURS 1 TO 2000 TIMES
012600                 DEPENDING ON WS-BUND-CNT
012700                 INDEXED BY WS-BUND-IDX-T.
012800         10  WS-BUN-ID-T             PIC 9(09).
012900         10  WS-BUN-SKU-T            PIC X(30).
013000         10  WS-BUN-PRICE-T          PIC S9(6)V99 COMP-3.
013100         10  WS-BUN-ACTIVE-T         PIC X(01).
013200             88  WS-BUN-IS-ACTIVE-T         VALUE 'Y'.
013300         10  FILLER                  PIC X(06).
013400*
013500 01  WS-BUNDLE-ITEM-WORK-AREAS.
013600     05  WS-BITM-ENTRY OCCURS 1 TO 20000 TIMES
013700                 DEPENDING ON WS-BITM-CNT
013800                 INDEXED BY WS-BITM-IDX-T.
013900         10  WS-BI-BUN-ID-T          PIC 9(09).
014000         10  WS-BI-PRODUCT-ID-T      PIC 9(09).
014100         10  WS-BI-QUANTITY-T        PIC 9(05)    COMP.
014200         10  FILLER                  PIC X(07).
014300*
014400 01  WS-INVENTORY-WORK-AREAS.
014500     05  WS-INV-ENTRY OCCURS 1 TO 9000 TIMES
014600                 DEPENDING ON WS-INV-CNT
014700                 INDEXED BY WS-INV-IDX-T.
014800         10  WS-INV-SKU-T            PIC X(30).
014900         10  WS-INV-PRODID-T         PIC 9(09).
015000         10  WS-INV-VARID-T          PIC 9(09).
015100         10  WS-INV-CURSTK-T         PIC 9(07)    COMP.
015200         10  WS-INV-RESSTK-T         PIC 9(07)    COMP.
015300         10  WS-INV-REORD-T          PIC 9(07)    COMP.
015400         10  WS-INV-WHSE-T           PIC X(30).
015500         10  FILLER                  PIC X(14).
015600*
015700 01  WS-INVSTK-FUNCTION              PIC X(08).
015800*
015900 01  WS-INVSTK-PARMS.
016000     05  WS-INVSTK-PRODUCT-ID        PIC 9(09).
016100     05  WS-INVSTK-VARIANT-ID        PIC 9(09).
016200     05  WS-INVSTK-SKU               PIC X(30).
016300     05  WS-INVSTK-QUANTITY          PIC S9(07)   COMP.
016400 01  WS-INVSTK-PARMS-R REDEFINES WS-INVSTK-PARMS.
016500     05  FILLER                      PIC X(52).
016600*
016700 01  WS-INVSTK-RESULT.
016800     05  WS-INVSTK-RESULT-QTY        PIC S9(09)   COMP.
016900     05  WS-INVSTK-SHORTFALL         PIC S9(07)   COMP.
017000     05  WS-INVSTK-RETURN-CODE       PIC X(02).
017100         88  WS-INVSTK-RC-OK             VALUE '00'.
017200         88  WS-INVSTK-RC-PARTIAL        VALUE '04'.
017300         88  WS-INVSTK-RC-ERROR          VALUE '08'.
017400 01  WS-INVSTK-RESULT-R REDEFINES WS-INVSTK-RESULT.
017500     05  FILLER                      PIC X(10).
017600*
017700 01  WS-TOUCH-CNT                    PIC 9(03)    COMP
017800                                     VALUE ZERO.
017900 01  WS-TOUCH-TABLE.
018000     05  WS-TOUCH-ENTRY OCCURS 10 TIMES
018100                 INDEXED BY WS-TOUCH-IDX-T.
018200         10  WS-TOUCH-SKU-T          PIC X(30).
018300         10  WS-TOUCH-PREV-STK-T     PIC 9(07)    COMP.
018400         10  WS-TOUCH-NEW-STK-T      PIC 9(07)    COMP.
018500         10  WS-TOUCH-QTY-MOVED-T    PIC S9(07)   COMP.
018600*
018700 01  WS-SYSOUT-LINE-AREAS.
018800     05  WS-SYSOUT-BUNDLE-LINE.
018900         10  FILLER                  PIC X(14)
019000             VALUE 'BUNDLE STOCK  '.
019100         10  WS-BL-BUN-ID            PIC 9(09).
019200         10  FILLER                  PIC X(02)
019300             VALUE SPACES.
019400         10  WS-BL-BUN-SKU           PIC X(30).
019500         10  FILLER                  PIC X(02)
019600             VALUE SPACES.
019700         10  WS-BL-COMPONENTS        PIC ZZZZ9.
019800         10  FILLER                  PIC X(02)
019900             VALUE SPACES.
020000         10  WS-BL-STOCK             PIC -ZZZZZZZZ9.
020100         10  FILLER                  PIC X(55).
020200 01  WS-SYSOUT-LINE-AREAS-R REDEFINES WS-SYSOUT-LINE-AREAS.
020300     05  FILLER                      PIC X(130).
020400*
020500 LINKAGE SECTION.
020600*
020700 PROCEDURE DIVISION.
020800*
020900 000-MAIN SECTION.
021000 000-MAIN-START.
021100     PERFORM 800-OPEN-FILES.
021200     PERFORM 120-LOAD-BUNDLE-TABLE
021300         THRU 120-LOAD-BUNDLE-TABLE-EXIT.
021400     PERFORM 130-LOAD-BUNDLE-ITEM-TABLE
021500         THRU 130-LOAD-BUNDLE-ITEM-TABLE-EXIT.
021600     PERFORM 140-LOAD-INVENTORY-TABLE
021700         THRU 140-LOAD-INVENTORY-TABLE-EXIT.
021800     IF WS-BUND-CNT = ZERO
021900         GO TO 000-MAIN-EOJ.
022000     PERFORM 200-CALC-ONE-BUNDLE
022100         THRU 200-CALC-ONE-BUNDLE-EXIT
022200         VARYING WS-BUND-IDX-T FROM 1 BY 1
022300         UNTIL WS-BUND-IDX-T > WS-BUND-CNT.
022400 000-MAIN-EOJ.
022500     PERFORM 900-CLOSE-FILES.
022600     GOBACK.
022700*
022800 200-CALC-ONE-BUNDLE.
022900     MOVE ZERO TO WS-BUN-STOCK.
023000     MOVE ZERO TO WS-COMPONENT-CNT.
023100     IF WS-BITM-CNT = ZERO
023200         GO TO 290-WRITE-BUNDLE-LINE.
023300     PERFORM 210-SCAN-ONE-COMPONENT
023400         VARYING WS-BITM-IDX-T FROM 1 BY 1
023500         UNTIL WS-BITM-IDX-T > WS-BITM-CNT.
023600 290-WRITE-BUNDLE-LINE.
023700     MOVE WS-BUN-ID-T(WS-BUND-IDX-T) TO WS-BL-BUN-ID.
023800     MOVE WS-BUN-SKU-T(WS-BUND-IDX-T) TO WS-BL-BUN-SKU.
023900     MOVE WS-COMPONENT-CNT TO WS-BL-COMPONENTS.
024000     MOVE WS-BUN-STOCK TO WS-BL-STOCK.
024100     WRITE SYSOUT-REC FROM WS-SYSOUT-BUNDLE-LINE.
024200 200-CALC-ONE-BUNDLE-EXIT.
024300     EXIT.
024400*
024500 210-SCAN-ONE-COMPONENT.
024600     IF WS-BI-BUN-ID-T(WS-BITM-IDX-T)
024700             NOT = WS-BUN-ID-T(WS-BUND-IDX-T)
024800         GO TO 210-SCAN-ONE-COMPONENT-EXIT.
024900     PERFORM 220-CALL-INVENTORY-TOTAL.
025000     PERFORM 230-COMPUTE-COMPONENT-AVAIL.
025100     PERFORM 240-UPDATE-RUNNING-MIN.
025200 210-SCAN-ONE-COMPONENT-EXIT.
025300     EXIT.
025400*
025500 220-CALL-INVENTORY-TOTAL.
025600     MOVE 'TOTALBY' TO WS-INVSTK-FUNCTION.
025700     MOVE WS-BI-PRODUCT-ID-T(WS-BITM-IDX-T)
025800         TO WS-INVSTK-PRODUCT-ID.
025900     MOVE ZERO TO WS-INVSTK-VARIANT-ID.
026000     MOVE SPACES TO WS-INVSTK-SKU.
026100     MOVE ZERO TO WS-INVSTK-QUANTITY.
026200     MOVE ZERO TO WS-TOUCH-CNT.
026300     CALL 'INVSTK01' USING WS-INVSTK-FUNCTION
026400                           WS-INVSTK-PARMS
026500                           WS-INVSTK-RESULT
026600                           WS-INV-CNT
026700                           WS-INVENTORY-WORK-AREAS
026800                           WS-TOUCH-CNT
026900                           WS-TOUCH-TABLE.
027000*
027100 230-COMPUTE-COMPONENT-AVAIL.
027200     IF WS-BI-QUANTITY-T(WS-BITM-IDX-T) = ZERO
027300         MOVE ZERO TO WS-COMPONENT-AVAIL
027400         GO TO 230-COMPUTE-COMPONENT-AVAIL-EXIT.
027500     COMPUTE WS-COMPONENT-AVAIL =
027600         WS-INVSTK-RESULT-QTY / WS-BI-QUANTITY-T(WS-BITM-IDX-T).
027700 230-COMPUTE-COMPONENT-AVAIL-EXIT.
027800     EXIT.
027900*
028000 240-UPDATE-RUNNING-MIN.
028100     ADD 1 TO WS-COMPONENT-CNT.
028200     IF WS-COMPONENT-CNT = 1
028300         MOVE WS-COMPONENT-AVAIL TO WS-BUN-STOCK
028400     ELSE
028500         IF WS-COMPONENT-AVAIL < WS-BUN-STOCK
028600             MOVE WS-COMPONENT-AVAIL TO WS-BUN-STOCK
028700         END-IF
028800     END-IF.
028900*
029000 120-LOAD-BUNDLE-TABLE.
029100     MOVE ZERO TO WS-BUND-CNT.
029200 120-LOAD-BUNDLE-LOOP.
029300     READ BUNDLE-FILE
029400         AT END
029500             GO TO 120-LOAD-BUNDLE-TABLE-EXIT.
029600     ADD 1 TO WS-BUND-CNT.
029700     MOVE BUNDLE-RECORD TO WS-BUND-ENTRY(WS-BUND-CNT).
029800     GO TO 120-LOAD-BUNDLE-LOOP.
029900 120-LOAD-BUNDLE-TABLE-EXIT.
030000     EXIT.
030100*
030200 130-LOAD-BUNDLE-ITEM-TABLE.
030300     MOVE ZERO TO WS-BITM-CNT.
030400 130-LOAD-BUNDLE-ITEM-LOOP.
030500     READ BUNDLE-ITEM-FILE
030600         AT END
030700             GO TO 130-LOAD-BUNDLE-ITEM-TABLE-EXIT.
030800     ADD 1 TO WS-BITM-CNT.
030900     MOVE BUNDLE-ITEM-RECORD TO WS-BITM-ENTRY(WS-BITM-CNT).
031000     GO TO 130-LOAD-BUNDLE-ITEM-LOOP.
031100 130-LOAD-BUNDLE-ITEM-TABLE-EXIT.
031200     EXIT.
031300*
031400 140-LOAD-INVENTORY-TABLE.
031500     MOVE ZERO TO WS-INV-CNT.
031600 140-LOAD-INVENTORY-LOOP.
031700     READ INVENTORY-FILE
031800         AT END
031900             GO TO 140-LOAD-INVENTORY-TABLE-EXIT.
032000     ADD 1 TO WS-INV-CNT.
032100     MOVE INVENTORY-RECORD TO WS-INV-ENTRY(WS-INV-CNT).
032200     GO TO 140-LOAD-INVENTORY-LOOP.
032300 140-LOAD-INVENTORY-TABLE-EXIT.
032400     EXIT.
032500*
032600 800-OPEN-FILES.
032700     OPEN INPUT  BUNDLE-FILE
032800                 BUNDLE-ITEM-FILE
032900                 INVENTORY-FILE
033000          OUTPUT SYSOUT.
033100*
033200 900-CLOSE-FILES.
033300     CLOSE BUNDLE-FILE
033400           BUNDLE-ITEM-FILE
033500           INVENTORY-FILE
033600           SYSOUT.
033700*
033800*  END OF PROGRAM BUNSTK01
