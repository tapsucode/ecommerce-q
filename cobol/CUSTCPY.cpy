000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  CUSTCPY                                     *
000400*    DESCRIPTION :  CUSTOMER MASTER RECORD LAYOUT                *
000500*                   ONE ENTRY PER CUSTOMER ON CUSTOMER.DAT.      *
000600*                   LOADED WHOLESALE INTO WS-CUST-TABLE AT THE   *
000700*                   START OF A RUN AND SEARCHED BY CUST-ID.      *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*      06/11/99  RGK  ORIG - ORDER SUBSYSTEM CONVERSION  WR4410  *
001100*      11/03/99  RGK  ADDED CUST-CURRENCY FOR INTL ORDERS WR4477 *
001200*      02/14/01  LMT  ADDED CUST-ACTIVE SWITCH          WR4601  *
001300*                                                                *
001400******************************************************************
001500 01  CUST-RECORD.
001600     05  CUST-ID                     PIC 9(09).
001700     05  CUST-NAME                   PIC X(60).
001800     05  CUST-EMAIL                  PIC X(60).
001900     05  CUST-TYPE                   PIC X(08).
002000         88  CUST-TYPE-RETAIL            VALUE 'RETAIL'.
002100         88  CUST-TYPE-WHOLESALE         VALUE 'WHOLESALE'.
002200     05  CUST-TOTAL-ORDERS           PIC 9(07)     COMP.
002300     05  CUST-TOTAL-SPENT            PIC S9(8)V99  COMP-3.
002400     05  CUST-CURRENCY               PIC X(03).
002500     05  CUST-LAST-ORDER-DATE        PIC 9(08).
002600     05  CUST-LAST-ORDER-DATE-R REDEFINES
002700         CUST-LAST-ORDER-DATE.
002800         10  CUST-LOD-CCYY           PIC 9(04).
002900         10  CUST-LOD-MM             PIC 9(02).
003000         10  CUST-LOD-DD             PIC 9(02).
003100     05  CUST-ACTIVE                 PIC X(01).
003200         88  CUST-IS-ACTIVE              VALUE 'Y'.
003300         88  CUST-IS-INACTIVE            VALUE 'N'.
003400     05  FILLER                      PIC X(18).
