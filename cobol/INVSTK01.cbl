000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVSTK01.
000300 AUTHOR.        R G KOWALSKI.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  07/02/99.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBROUTINE - NO FILES OF ITS OWN.  THE CALLING
001300*          PROGRAM OWNS INVENTORY.DAT (LOAD AT START, REWRITE AT
001400*          END OF JOB) AND PASSES THE IN-MEMORY STOCK TABLE TO
001500*          THIS ROUTINE ON EVERY CALL.  FUNCTION CODE IN THE
001600*          FIRST PARM SELECTS THE OPERATION.
001700*
001800*          RESERVE/DEPLETE/RELEASE WALK THE CALLER'S TABLE LOOKING
001900*          FOR ROWS MATCHING THE GIVEN VARIANT-ID (IF NON-ZERO)
002000*          OR PRODUCT-ID, MOVING STOCK FIRST-FIT ACROSS AS MANY
002100*          ROWS AS NEEDED AND HANDING BACK A SMALL TABLE OF WHICH
002200*          ROWS WERE TOUCHED SO THE CALLER CAN WRITE ITS OWN
002300*          STOCK-MOVEMENT AUDIT RECORDS.
002400*
002500******************************************************************
002600*
002700*   C H A N G E   L O G
002800*
002900*   DATE      BY   WR/TKT   DESCRIPTION
003000*   --------  ---  -------  -----------------------------------
003100*   07/02/99  RGK  WR4411   ORIGINAL - UPDATE-STOCK / ADJUST-STOCK
003200*                           ONLY (TWO FUNCTION CODES).
003300*   03/19/00  RGK  WR4530   ADDED RESERVE / DEPLETE / RELEASE FOR
003400*                           THE CONFIRM/SHIP/CANCEL WORKFLOW.
003500*                           FIRST-FIT LOOP ACROSS MULTIPLE ROWS.
003600*   08/30/00  LMT  Y2K01    YEAR-2000 REVIEW - NO DATE FIELDS IN
003700*                           THIS ROUTINE, NOTHING TO CHANGE.
003800*   02/01/01  LMT  WR4598   ADDED LOW-STOCK / OUT-OF-STOCK SWEEP
003900*                           FUNCTIONS FOR THE NIGHTLY STOCK CHECK.
004000*   06/14/01  LMT  WR4622   ADDED TOTAL-BY-PRODUCT FOR THE BUNDLE
004100*                           STOCK DERIVATION JOB.
004150*   09/05/01  LMT  WR4671   ADDED AVAIL-TOTAL FUNCTION FOR THE
004160*                           CHECK-STOCK-AVAILABILITY READ-ONLY
004170*                           CALL - SUMS CURRENT LESS RESERVED
004180*                           ACROSS MATCHING ROWS, SEPARATE FROM
004190*                           TOTAL-BY-PRODUCT WHICH THE BUNDLE JOB
004195*                           USES AND WHICH IGNORES RESERVATIONS.
004200*
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-WORK-FIELDS.
005500     05  WS-NEED-QTY                 PIC S9(07)    COMP
005600                                     VALUE ZERO.
005700     05  WS-MOVE-QTY                 PIC S9(07)    COMP
005800                                     VALUE ZERO.
005900     05  WS-ROW-CAPACITY             PIC S9(07)    COMP
006000                                     VALUE ZERO.
006100     05  WS-LOW-COUNT                PIC 9(05)     COMP
006200                                     VALUE ZERO.
006300     05  WS-OUT-COUNT                PIC 9(05)     COMP
006400                                     VALUE ZERO.
006500     05  WS-AVAILABLE                PIC S9(08)    COMP
006600                                     VALUE ZERO.
006700     05  FILLER                      PIC X(06).
006800*
006900 LINKAGE SECTION.
007000*
007100 01  LS-INV-FUNCTION                 PIC X(08).
007200     88  INVFN-UPDATE-STOCK              VALUE 'UPDTSTK'.
007300     88  INVFN-ADJUST-STOCK              VALUE 'ADJSTK'.
007400     88  INVFN-RESERVE                   VALUE 'RESERVE'.
007500     88  INVFN-DEPLETE                   VALUE 'DEPLETE'.
007600     88  INVFN-RELEASE                   VALUE 'RELEASE'.
007700     88  INVFN-LOW-SWEEP                 VALUE 'LOWSWEEP'.
007800     88  INVFN-OUT-SWEEP                 VALUE 'OUTSWEEP'.
007900     88  INVFN-TOTAL-BY-PROD             VALUE 'TOTALBY'.
007950     88  INVFN-AVAIL-TOTAL               VALUE 'AVAILTOT'.
008000*
008100 01  LS-INV-PARMS.
008200     05  LS-INV-PRODUCT-ID           PIC 9(09).
008300     05  LS-INV-VARIANT-ID           PIC 9(09).
008400     05  LS-INV-SKU                  PIC X(30).
008500     05  LS-INV-QUANTITY             PIC S9(07)    COMP.
008600 01  LS-INV-PARMS-R REDEFINES LS-INV-PARMS.
008700     05  FILLER                      PIC X(52).
008800*
008900 01  LS-INV-RESULT.
009000     05  LS-INV-RESULT-QTY           PIC S9(09)    COMP.
009100     05  LS-INV-SHORTFALL            PIC S9(07)    COMP.
009200     05  LS-INV-RETURN-CODE         PIC X(02).
009300         88  INVRC-OK                    VALUE '00'.
009400         88  INVRC-PARTIAL               VALUE '04'.
009500         88  INVRC-ERROR                 VALUE '08'.
009600 01  LS-INV-RESULT-R REDEFINES LS-INV-RESULT.
009700     05  FILLER                      PIC X(10).
009800*
009900 01  LS-INV-TABLE-CNT                PIC 9(05)     COMP.
010000*
010100 01  LS-INV-TABLE.
010200     05  LS-INV-ENTRY OCCURS 1 TO 9000 TIMES
010300                 DEPENDING ON LS-INV-TABLE-CNT
010400                 INDEXED BY LS-INV-IX.
010500         10  LS-INV-SKU-T            PIC X(30).
010600         10  LS-INV-SKU-T-R REDEFINES LS-INV-SKU-T.
010700             15  LS-INV-SKU-PREFIX-T     PIC X(04).
010800             15  LS-INV-SKU-SUFFIX-T     PIC X(26).
010900         10  LS-INV-PRODID-T         PIC 9(09).
011000         10  LS-INV-VARID-T          PIC 9(09).
011100         10  LS-INV-CURSTK-T         PIC 9(07)    COMP.
011200         10  LS-INV-RESSTK-T         PIC 9(07)    COMP.
011300         10  LS-INV-REORD-T          PIC 9(07)    COMP.
011400         10  LS-INV-WHSE-T           PIC X(30).
011500         10  FILLER                  PIC X(14).
011600*
011700 01  LS-INV-TOUCH-CNT                PIC 9(03)     COMP.
011800*
011900 01  LS-INV-TOUCH-TABLE.
012000     05  LS-INV-TOUCH-ENTRY OCCURS 10 TIMES
012100                 INDEXED BY LS-TOUCH-IX.
012200         10  LS-TOUCH-SKU            PIC X(30).
012300         10  LS-TOUCH-PREV-STK       PIC 9(07)    COMP.
012400         10  LS-TOUCH-NEW-STK        PIC 9(07)    COMP.
012500         10  LS-TOUCH-QTY-MOVED      PIC S9(07)   COMP.
012600*
012700 PROCEDURE DIVISION USING LS-INV-FUNCTION
012800                           LS-INV-PARMS
012900                           LS-INV-RESULT
013000                           LS-INV-TABLE-CNT
013100                           LS-INV-TABLE
013200                           LS-INV-TOUCH-CNT
013300                           LS-INV-TOUCH-TABLE.
013400*
013500 000-MAIN SECTION.
013600 000-MAIN-START.
013700     MOVE ZERO TO LS-INV-RESULT-R.
013800     MOVE ZERO TO LS-INV-TOUCH-CNT.
013900     SET INVRC-OK TO TRUE.
014000     EVALUATE TRUE
014100         WHEN INVFN-UPDATE-STOCK
014200             PERFORM 100-UPDATE-STOCK
014300         WHEN INVFN-ADJUST-STOCK
014400             PERFORM 200-ADJUST-STOCK
014500         WHEN INVFN-RESERVE
014600             PERFORM 600-RESERVE-OR-DEPLETE
014700         WHEN INVFN-DEPLETE
014800             PERFORM 600-RESERVE-OR-DEPLETE
014900         WHEN INVFN-RELEASE
015000             PERFORM 650-RELEASE
015100         WHEN INVFN-LOW-SWEEP
015200             PERFORM 300-SWEEP-LOW-STOCK
015300         WHEN INVFN-OUT-SWEEP
015400             PERFORM 400-SWEEP-OUT-OF-STOCK
015500         WHEN INVFN-TOTAL-BY-PROD
015600             PERFORM 500-TOTAL-BY-PRODUCT
015650         WHEN INVFN-AVAIL-TOTAL
015660             PERFORM 700-AVAILABLE-TOTAL
015700         WHEN OTHER
015800             SET INVRC-ERROR TO TRUE
015900     END-EVALUATE.
016000     GOBACK.
016100*
016200 100-UPDATE-STOCK.
016300     IF LS-INV-TABLE-CNT = ZERO
016400         SET INVRC-ERROR TO TRUE
016500         GO TO 100-UPDATE-STOCK-EXIT.
016600     SEARCH LS-INV-ENTRY
016700         AT END
016800             SET INVRC-ERROR TO TRUE
016900         WHEN LS-INV-SKU-T(LS-INV-IX) = LS-INV-SKU
017000             MOVE LS-INV-QUANTITY TO LS-INV-CURSTK-T(LS-INV-IX)
017100             MOVE LS-INV-QUANTITY TO LS-INV-RESULT-QTY.
017200 100-UPDATE-STOCK-EXIT.
017300     EXIT.
017400*
017500 200-ADJUST-STOCK.
017600     IF LS-INV-TABLE-CNT = ZERO
017700         SET INVRC-ERROR TO TRUE
017800         GO TO 200-ADJUST-STOCK-EXIT.
017900     SEARCH LS-INV-ENTRY
018000         AT END
018100             SET INVRC-ERROR TO TRUE
018200         WHEN LS-INV-SKU-T(LS-INV-IX) = LS-INV-SKU
018300             COMPUTE WS-AVAILABLE =
018400                 LS-INV-CURSTK-T(LS-INV-IX) + LS-INV-QUANTITY
018500             IF WS-AVAILABLE < 0
018600                 MOVE ZERO TO LS-INV-CURSTK-T(LS-INV-IX)
018700             ELSE
018800                 MOVE WS-AVAILABLE TO LS-INV-CURSTK-T(LS-INV-IX)
018900             END-IF
019000             MOVE LS-INV-CURSTK-T(LS-INV-IX) TO LS-INV-RESULT-QTY.
019100 200-ADJUST-STOCK-EXIT.
019200     EXIT.
019300*
019400 300-SWEEP-LOW-STOCK.
019500     MOVE ZERO TO WS-LOW-COUNT.
019600     IF LS-INV-TABLE-CNT = ZERO
019700         GO TO 300-SWEEP-LOW-STOCK-EXIT.
019800     PERFORM 310-TEST-ONE-LOW
019900         VARYING LS-INV-IX FROM 1 BY 1
020000         UNTIL LS-INV-IX > LS-INV-TABLE-CNT.
020100     MOVE WS-LOW-COUNT TO LS-INV-RESULT-QTY.
020200 300-SWEEP-LOW-STOCK-EXIT.
020300     EXIT.
020400*
020500 310-TEST-ONE-LOW.
020600     COMPUTE WS-AVAILABLE =
020700         LS-INV-CURSTK-T(LS-INV-IX) - LS-INV-RESSTK-T(LS-INV-IX).
020800     IF WS-AVAILABLE <= LS-INV-REORD-T(LS-INV-IX)
020900         ADD 1 TO WS-LOW-COUNT.
021000*
021100 400-SWEEP-OUT-OF-STOCK.
021200     MOVE ZERO TO WS-OUT-COUNT.
021300     IF LS-INV-TABLE-CNT = ZERO
021400         GO TO 400-SWEEP-OUT-OF-STOCK-EXIT.
021500     PERFORM 410-TEST-ONE-OUT
021600         VARYING LS-INV-IX FROM 1 BY 1
021700         UNTIL LS-INV-IX > LS-INV-TABLE-CNT.
021800     MOVE WS-OUT-COUNT TO LS-INV-RESULT-QTY.
021900 400-SWEEP-OUT-OF-STOCK-EXIT.
022000     EXIT.
022100*
022200 410-TEST-ONE-OUT.
022300     COMPUTE WS-AVAILABLE =
022400         LS-INV-CURSTK-T(LS-INV-IX) - LS-INV-RESSTK-T(LS-INV-IX).
022500     IF WS-AVAILABLE = ZERO
022600         ADD 1 TO WS-OUT-COUNT.
022700*
022800 500-TOTAL-BY-PRODUCT.
022900     MOVE ZERO TO LS-INV-RESULT-QTY.
023000     IF LS-INV-TABLE-CNT = ZERO
023100         GO TO 500-TOTAL-BY-PRODUCT-EXIT.
023200     PERFORM 510-ADD-ONE-PRODUCT-ROW
023300         VARYING LS-INV-IX FROM 1 BY 1
023400         UNTIL LS-INV-IX > LS-INV-TABLE-CNT.
023500 500-TOTAL-BY-PRODUCT-EXIT.
023600     EXIT.
023700*
023800 510-ADD-ONE-PRODUCT-ROW.
023900     IF LS-INV-PRODID-T(LS-INV-IX) = LS-INV-PRODUCT-ID
024000         ADD LS-INV-CURSTK-T(LS-INV-IX) TO LS-INV-RESULT-QTY.
024100*
024200 600-RESERVE-OR-DEPLETE.
024300     MOVE LS-INV-QUANTITY TO WS-NEED-QTY.
024400     IF LS-INV-TABLE-CNT = ZERO
024500         MOVE WS-NEED-QTY TO LS-INV-SHORTFALL
024600         SET INVRC-ERROR TO TRUE
024700         GO TO 600-RESERVE-OR-DEPLETE-EXIT.
024800     PERFORM 610-WALK-ONE-ROW
024900         VARYING LS-INV-IX FROM 1 BY 1
025000         UNTIL LS-INV-IX > LS-INV-TABLE-CNT
025100            OR WS-NEED-QTY NOT > ZERO
025200            OR LS-INV-TOUCH-CNT >= 10.
025300     MOVE WS-NEED-QTY TO LS-INV-SHORTFALL.
025400     COMPUTE LS-INV-RESULT-QTY = LS-INV-QUANTITY - WS-NEED-QTY.
025500     IF WS-NEED-QTY > ZERO
025600         SET INVRC-PARTIAL TO TRUE.
025700 600-RESERVE-OR-DEPLETE-EXIT.
025800     EXIT.
025900*
026000 610-WALK-ONE-ROW.
026100     IF NOT ((LS-INV-VARIANT-ID > ZERO
026200             AND LS-INV-VARID-T(LS-INV-IX) = LS-INV-VARIANT-ID)
026300         OR  (LS-INV-VARIANT-ID = ZERO
026400             AND LS-INV-PRODID-T(LS-INV-IX) = LS-INV-PRODUCT-ID))
026500         GO TO 610-WALK-ONE-ROW-EXIT.
026600     IF INVFN-RESERVE
026700         COMPUTE WS-ROW-CAPACITY =
026800             LS-INV-CURSTK-T(LS-INV-IX) - LS-INV-RESSTK-T(LS-INV-IX)
026900     ELSE
027000         MOVE LS-INV-RESSTK-T(LS-INV-IX) TO WS-ROW-CAPACITY
027100     END-IF.
027200     IF WS-ROW-CAPACITY NOT > ZERO
027300         GO TO 610-WALK-ONE-ROW-EXIT.
027400     IF WS-ROW-CAPACITY < WS-NEED-QTY
027500         MOVE WS-ROW-CAPACITY TO WS-MOVE-QTY
027600     ELSE
027700         MOVE WS-NEED-QTY TO WS-MOVE-QTY
027800     END-IF.
027900     ADD 1 TO LS-INV-TOUCH-CNT.
028000     MOVE LS-INV-SKU-T(LS-INV-IX)
028100         TO LS-TOUCH-SKU(LS-INV-TOUCH-CNT).
028200     IF INVFN-RESERVE
028300         MOVE LS-INV-RESSTK-T(LS-INV-IX)
028400             TO LS-TOUCH-PREV-STK(LS-INV-TOUCH-CNT)
028500         ADD WS-MOVE-QTY TO LS-INV-RESSTK-T(LS-INV-IX)
028600         MOVE LS-INV-RESSTK-T(LS-INV-IX)
028700             TO LS-TOUCH-NEW-STK(LS-INV-TOUCH-CNT)
028800     ELSE
028900         MOVE LS-INV-CURSTK-T(LS-INV-IX)
029000             TO LS-TOUCH-PREV-STK(LS-INV-TOUCH-CNT)
029100         SUBTRACT WS-MOVE-QTY FROM LS-INV-RESSTK-T(LS-INV-IX)
029200         SUBTRACT WS-MOVE-QTY FROM LS-INV-CURSTK-T(LS-INV-IX)
029300         MOVE LS-INV-CURSTK-T(LS-INV-IX)
029400             TO LS-TOUCH-NEW-STK(LS-INV-TOUCH-CNT)
029500     END-IF.
029600     MOVE WS-MOVE-QTY TO LS-TOUCH-QTY-MOVED(LS-INV-TOUCH-CNT).
029700     SUBTRACT WS-MOVE-QTY FROM WS-NEED-QTY.
029800 610-WALK-ONE-ROW-EXIT.
029900     EXIT.
030000*
030100 650-RELEASE.
030200     MOVE LS-INV-QUANTITY TO WS-NEED-QTY.
030300     IF LS-INV-TABLE-CNT = ZERO
030400         MOVE WS-NEED-QTY TO LS-INV-SHORTFALL
030500         SET INVRC-ERROR TO TRUE
030600         GO TO 650-RELEASE-EXIT.
030700     PERFORM 660-WALK-ONE-RELEASE-ROW
030800         VARYING LS-INV-IX FROM 1 BY 1
030900         UNTIL LS-INV-IX > LS-INV-TABLE-CNT
031000            OR WS-NEED-QTY NOT > ZERO
031100            OR LS-INV-TOUCH-CNT >= 10.
031200     MOVE WS-NEED-QTY TO LS-INV-SHORTFALL.
031300     COMPUTE LS-INV-RESULT-QTY = LS-INV-QUANTITY - WS-NEED-QTY.
031400     IF WS-NEED-QTY > ZERO
031500         SET INVRC-PARTIAL TO TRUE.
031600 650-RELEASE-EXIT.
031700     EXIT.
031800*
031900 660-WALK-ONE-RELEASE-ROW.
032000     IF NOT ((LS-INV-VARIANT-ID > ZERO
032100             AND LS-INV-VARID-T(LS-INV-IX) = LS-INV-VARIANT-ID)
032200         OR  (LS-INV-VARIANT-ID = ZERO
032300             AND LS-INV-PRODID-T(LS-INV-IX) = LS-INV-PRODUCT-ID))
032400         GO TO 660-WALK-ONE-RELEASE-ROW-EXIT.
032500     MOVE LS-INV-RESSTK-T(LS-INV-IX) TO WS-ROW-CAPACITY.
032600     IF WS-ROW-CAPACITY NOT > ZERO
032700         GO TO 660-WALK-ONE-RELEASE-ROW-EXIT.
032800     IF WS-ROW-CAPACITY < WS-NEED-QTY
032900         MOVE WS-ROW-CAPACITY TO WS-MOVE-QTY
033000     ELSE
033100         MOVE WS-NEED-QTY TO WS-MOVE-QTY
033200     END-IF.
033300     ADD 1 TO LS-INV-TOUCH-CNT.
033400     MOVE LS-INV-SKU-T(LS-INV-IX)
033500         TO LS-TOUCH-SKU(LS-INV-TOUCH-CNT).
033600     MOVE LS-INV-RESSTK-T(LS-INV-IX)
033700         TO LS-TOUCH-PREV-STK(LS-INV-TOUCH-CNT).
033800     SUBTRACT WS-MOVE-QTY FROM LS-INV-RESSTK-T(LS-INV-IX).
033900     MOVE LS-INV-RESSTK-T(LS-INV-IX)
034000         TO LS-TOUCH-NEW-STK(LS-INV-TOUCH-CNT).
034100     MOVE WS-MOVE-QTY TO LS-TOUCH-QTY-MOVED(LS-INV-TOUCH-CNT).
034200     SUBTRACT WS-MOVE-QTY FROM WS-NEED-QTY.
034300 660-WALK-ONE-RELEASE-ROW-EXIT.
034400     EXIT.
034500*
034600 700-AVAILABLE-TOTAL.
034700     MOVE ZERO TO LS-INV-RESULT-QTY.
034800     IF LS-INV-TABLE-CNT = ZERO
034900         GO TO 700-AVAILABLE-TOTAL-EXIT.
035000     PERFORM 710-ADD-ONE-AVAIL-ROW
035100         VARYING LS-INV-IX FROM 1 BY 1
035200         UNTIL LS-INV-IX > LS-INV-TABLE-CNT.
035300 700-AVAILABLE-TOTAL-EXIT.
035400     EXIT.
035500*
035600 710-ADD-ONE-AVAIL-ROW.
035700     IF (LS-INV-VARIANT-ID > ZERO
035800            AND LS-INV-VARID-T(LS-INV-IX) = LS-INV-VARIANT-ID)
035900         OR (LS-INV-VARIANT-ID = ZERO
036000            AND LS-INV-PRODID-T(LS-INV-IX) = LS-INV-PRODUCT-ID)
036100         COMPUTE LS-INV-RESULT-QTY = LS-INV-RESULT-QTY +
036200             LS-INV-CURSTK-T(LS-INV-IX) - LS-INV-RESSTK-T(LS-INV-IX).
036300*
036400*  END OF PROGRAM INVSTK01
