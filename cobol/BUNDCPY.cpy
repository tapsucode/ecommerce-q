000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  BUNDCPY                                     *
000400*    DESCRIPTION :  BUNDLE (COMBO PRODUCT) HEADER RECORD LAYOUT  *
000500*                   LOADED WHOLESALE INTO WS-BUND-TABLE BY       *
000600*                   BUNSTK01 EACH RUN.                          *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*      11/22/99  RGK  ORIG - BUNDLE STOCK CONVERSION     WR4460  *
001000*                                                                *
001100******************************************************************
001200 01  BUNDLE-RECORD.
001300     05  BUN-ID                      PIC 9(09).
001400     05  BUN-SKU                     PIC X(30).
001500     05  BUN-PRICE                   PIC S9(6)V99  COMP-3.
001600     05  BUN-ACTIVE                  PIC X(01).
001700         88  BUN-IS-ACTIVE               VALUE 'Y'.
001800     05  FILLER                      PIC X(06).
