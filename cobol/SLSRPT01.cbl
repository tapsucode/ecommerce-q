000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SLSRPT01.
000300 AUTHOR.        R G KOWALSKI.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  09/14/99.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY MANAGEMENT REPORT - READ ONLY, WRITES NOTHING
001300*          BACK TO ORDER.DAT / CUSTOMER.DAT / INVENTORY.DAT.  FOUR
001400*          SECTIONS ON ONE PRINT FILE:
001500*            1. 30-DAY REVENUE / ORDER COUNT / PRODUCT COUNT /
001600*               LOW-STOCK COUNT SUMMARY.
001700*            2. MONTHLY SALES REPORT FOR THE PARM-CARD DATE RANGE,
001800*               CONTROL-BROKEN ON CALENDAR MONTH NAME.
001900*            3. ORDER STATUS DISTRIBUTION (COUNT BY ORD-STATUS).
002000*            4. CUSTOMER TYPE DISTRIBUTION (COUNT BY CUST-TYPE).
002100*
002200*          "PRODUCT COUNT" IN THE SUMMARY IS THE COUNT OF
002300*          INVENTORY.DAT RECORDS - THIS SHOP HAS NO SEPARATE
002400*          PRODUCT MASTER FILE FOR THE DASHBOARD TO COUNT AGAINST,
002500*          SO ONE ROW ON INVENTORY.DAT IS TREATED AS ONE PRODUCT.
002600*
002700*          THE MONTHLY REPORT GROUPS BY MONTH NAME ALONE, NOT
002800*          MONTH+YEAR - JANUARY OF ONE YEAR AND JANUARY OF ANOTHER
002900*          LAND IN THE SAME GROUP.  THIS MATCHES THE ONLINE
003000*          SERVICE'S OWN GROUPING KEY - DO NOT "FIX" WITHOUT A
003100*          WORK REQUEST AGAINST THE ONLINE SIDE FIRST.
003200*
003300******************************************************************
003400*
003500*   C H A N G E   L O G
003600*
003700*   DATE      BY   WR/TKT   DESCRIPTION
003800*   --------  ---  -------  -----------------------------------
003900*   09/14/99  RGK  WR4450   ORIGINAL - SUMMARY AND MONTHLY SALES
004000*                           REPORT SECTIONS.
004100*   10/21/99  RGK  WR4465   ADDED ORDER STATUS AND CUSTOMER TYPE
004200*                           DISTRIBUTION SECTIONS.
004300*   08/30/00  LMT  Y2K01    DATE WINDOW MATH REVIEWED - ALREADY
004400*                           FULL CCYYMMDD, NO CHANGE.
004500*   03/11/01  LMT  WR4598   MONTHLY REPORT GROUPS NOW EMITTED IN
004600*                           SORTED MONTH-NAME ORDER INSTEAD OF
004700*                           FIRST-ENCOUNTERED ORDER - EASIER FOR
004800*                           THE DISTRIBUTION DESK TO READ.
004900*
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT RPT-PARM-FILE
006100         ASSIGN TO UT-S-RPTPARM
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-PARM-STATUS.
006400*
006500     SELECT ORDER-FILE
006600         ASSIGN TO UT-S-ORDRFIL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-ORDER-STATUS.
006900*
007000     SELECT CUSTOMER-FILE
007100         ASSIGN TO UT-S-CUSTFIL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-CUST-STATUS.
007400*
007500     SELECT INVENTORY-FILE
007600         ASSIGN TO UT-S-INVFIL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-INV-STATUS.
007900*
008000     SELECT SORT-WORK-FILE
008100         ASSIGN TO UT-S-SRTWORK.
008200*
008300     SELECT SALES-REPORT-FILE
008400         ASSIGN TO UT-S-SLSRPT
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-RPT-STATUS.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  RPT-PARM-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS RPT-PARM-RECORD.
009400     COPY RPTPCPY.
009500*
009600 FD  ORDER-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS ORDER-RECORD.
010000     COPY ORDRCPY.
010100*
010200 FD  CUSTOMER-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS CUST-RECORD.
010600     COPY CUSTCPY.
010700*
010800 FD  INVENTORY-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     DATA RECORD IS INVENTORY-RECORD.
011200     COPY INVRCPY.
011300*
011400 SD  SORT-WORK-FILE
011500     RECORD CONTAINS 23 CHARACTERS
011600     DATA RECORD IS SW-MONTH-RECORD.
011700*
011800 01  SW-MONTH-RECORD.
011900     05  SW-MONTH-NAME               PIC X(10).
012000     05  SW-ORD-TOTAL                PIC S9(8)V99  COMP-3.
012100     05  FILLER                      PIC X(07).
012200*
012300 FD  SALES-REPORT-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 80 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS SLS-PRINT-LINE.
012900*
013000 01  SLS-PRINT-LINE                  PIC X(80).
013100*
013200 WORKING-STORAGE SECTION.
013300*
013400 01  FLAGS-AND-SWITCHES.
013500     05  WS-EOF-ORDER-SW             PIC X(01)     VALUE 'N'.
013600         88  ORDER-EOF                   VALUE 'Y'.
013700         88  ORDER-NOT-EOF               VALUE 'N'.
013800     05  WS-EOF-CUST-SW              PIC X(01)     VALUE 'N'.
013900         88  CUST-EOF                    VALUE 'Y'.
014000         88  CUST-NOT-EOF                VALUE 'N'.
014100     05  WS-EOF-INV-SW               PIC X(01)     VALUE 'N'.
014200         88  INV-EOF                     VALUE 'Y'.
014300         88  INV-NOT-EOF                 VALUE 'N'.
014400     05  WS-EOF-SRT-SW               PIC X(01)     VALUE 'N'.
014500         88  SRT-EOF                     VALUE 'Y'.
014600         88  SRT-NOT-EOF                 VALUE 'N'.
014700     05  WS-IN-WINDOW-SW             PIC X(01)     VALUE 'N'.
014800         88  WS-IN-REVENUE-WINDOW        VALUE 'Y'.
014900     05  FILLER                      PIC X(08).
015000*
015100 01  FILE-STATUS-AREAS.
015200     05  WS-PARM-STATUS              PIC X(02).
015300     05  WS-ORDER-STATUS             PIC X(02).
015400     05  WS-CUST-STATUS              PIC X(02).
015500     05  WS-INV-STATUS               PIC X(02).
015600     05  WS-RPT-STATUS               PIC X(02).
015700     05  FILLER                      PIC X(06).
015800*
015900 01  WS-SUMMARY-COUNTERS.
016000     05  WS-REVENUE-30DAY            PIC S9(8)V99  COMP-3
016100                                     VALUE ZERO.
016200     05  WS-ORDER-COUNT-TOTAL        PIC 9(07)     COMP
016300                                     VALUE ZERO.
016400     05  WS-PRODUCT-COUNT            PIC 9(07)     COMP
016500                                     VALUE ZERO.
016600     05  WS-LOW-STOCK-COUNT          PIC 9(07)     COMP
016700                                     VALUE ZERO.
016800     05  WS-AVAILABLE-STOCK          PIC S9(9)     COMP
016900                                     VALUE ZERO.
016910     05  FILLER                      PIC X(08).
017000*
017100 01  WS-PRINT-CONTROLS.
017200     05  WS-LINE-SPACING             PIC 9(01)     COMP
017300                                     VALUE 2.
017310     05  FILLER                      PIC X(09).
017400*
017500 01  WS-TODAY-DATE-AREA.
017600     05  WS-TODAY-CCYYMMDD           PIC 9(08).
017700 01  WS-TODAY-DATE-AREA-R REDEFINES WS-TODAY-DATE-AREA.
017800     05  WS-TODAY-CCYY               PIC 9(04).
017900     05  WS-TODAY-MM                 PIC 9(02).
018000     05  WS-TODAY-DD                 PIC 9(02).
018100*
018200 01  WS-WINDOW-START-AREA.
018300     05  WS-WINDOW-START-CCYYMMDD    PIC 9(08).
018400 01  WS-WINDOW-START-AREA-R REDEFINES WS-WINDOW-START-AREA.
018500     05  WS-WIN-CCYY                 PIC 9(04).
018600     05  WS-WIN-MM                   PIC 9(02).
018700     05  WS-WIN-DD                   PIC 9(02).
018800*
018900 01  WS-WINDOW-WORK-AREAS.
019000     05  WS-TEMP-DD                  PIC S9(03)    COMP.
019100     05  WS-PREV-MM                  PIC 9(02)     COMP.
019200     05  WS-PREV-CCYY                PIC 9(04)     COMP.
019300     05  WS-DAYS-IN-MONTH            PIC 9(02)     COMP.
019310     05  WS-LEAP-WORK-1              PIC 9(04)     COMP.
019320     05  WS-LEAP-REM-1               PIC 9(04)     COMP.
019330     05  WS-LEAP-WORK-2              PIC 9(04)     COMP.
019340     05  WS-LEAP-REM-2               PIC 9(04)     COMP.
019350     05  WS-LEAP-WORK-3              PIC 9(04)     COMP.
019360     05  WS-LEAP-REM-3               PIC 9(04)     COMP.
019400*
019500 01  WS-MONTH-NAMES-INIT.
019600     05  FILLER                      PIC X(10) VALUE 'JANUARY'.
019700     05  FILLER                      PIC X(10) VALUE 'FEBRUARY'.
019800     05  FILLER                      PIC X(10) VALUE 'MARCH'.
019900     05  FILLER                      PIC X(10) VALUE 'APRIL'.
020000     05  FILLER                      PIC X(10) VALUE 'MAY'.
020100     05  FILLER                      PIC X(10) VALUE 'JUNE'.
020200     05  FILLER                      PIC X(10) VALUE 'JULY'.
020300     05  FILLER                      PIC X(10) VALUE 'AUGUST'.
020400     05  FILLER                      PIC X(10) VALUE 'SEPTEMBER'.
020500     05  FILLER                      PIC X(10) VALUE 'OCTOBER'.
020600     05  FILLER                      PIC X(10) VALUE 'NOVEMBER'.
020700     05  FILLER                      PIC X(10) VALUE 'DECEMBER'.
020800 01  WS-MONTH-NAMES-INIT-R REDEFINES WS-MONTH-NAMES-INIT.
020900     05  WS-MONTH-NAME-TABLE         PIC X(10) OCCURS 12 TIMES.
021000*
021100 01  WS-STATUS-NAMES-INIT.
021200     05  FILLER                      PIC X(10) VALUE 'PENDING'.
021300     05  FILLER                      PIC X(10) VALUE 'CONFIRMED'.
021400     05  FILLER                      PIC X(10) VALUE 'SHIPPED'.
021500     05  FILLER                      PIC X(10) VALUE 'COMPLETED'.
021600     05  FILLER                      PIC X(10) VALUE 'CANCELLED'.
021700     05  FILLER                      PIC X(10) VALUE 'RETURNED'.
021800 01  WS-STATUS-NAMES-INIT-R REDEFINES WS-STATUS-NAMES-INIT.
021900     05  WS-STATUS-NAME-INIT-T       PIC X(10) OCCURS 6 TIMES.
022000*
022100 01  WS-CTYPE-NAMES-INIT.
022200     05  FILLER                      PIC X(10) VALUE 'RETAIL'.
022300     05  FILLER                      PIC X(10) VALUE 'WHOLESALE'.
022400 01  WS-CTYPE-NAMES-INIT-R REDEFINES WS-CTYPE-NAMES-INIT.
022500     05  WS-CTYPE-NAME-INIT-T        PIC X(10) OCCURS 2 TIMES.
022600*
022700 01  WS-STATUS-DIST-AREAS.
022800     05  WS-STATUS-ENTRY OCCURS 6 TIMES
022900                 INDEXED BY WS-STATUS-IX.
023000         10  WS-STATUS-NAME-T        PIC X(10).
023100         10  WS-STATUS-COUNT-T       PIC 9(07)    COMP.
023110     05  FILLER                      PIC X(06).
023200*
023300 01  WS-CTYPE-DIST-AREAS.
023400     05  WS-CTYPE-ENTRY OCCURS 2 TIMES
023500                 INDEXED BY WS-CTYPE-IX.
023600         10  WS-CTYPE-NAME-T         PIC X(10).
023700         10  WS-CTYPE-COUNT-T        PIC 9(07)    COMP.
023710     05  FILLER                      PIC X(06).
023800*
023900 01  WS-MONTH-GROUP-AREAS.
024000     05  WS-PREV-MONTH-NAME          PIC X(10).
024100     05  WS-MONTH-SALES-TOTAL        PIC S9(8)V99 COMP-3
024200                                     VALUE ZERO.
024300     05  WS-MONTH-ORDER-COUNT        PIC 9(07)    COMP
024400                                     VALUE ZERO.
024500     05  WS-GRAND-SALES-TOTAL        PIC S9(8)V99 COMP-3
024600                                     VALUE ZERO.
024700     05  WS-GRAND-ORDER-COUNT        PIC 9(07)    COMP
024800                                     VALUE ZERO.
024810     05  FILLER                      PIC X(06).
024900*
025000 01  HL-SUMMARY-HEADING              PIC X(80)
025100     VALUE 'DASHBOARD SUMMARY'.
025200*
025300 01  DL-SUMMARY-LINE.
025400     05  FILLER                      PIC X(02) VALUE SPACES.
025500     05  DL-SUM-LABEL                PIC X(40).
025600     05  DL-SUM-VALUE                PIC Z,ZZZ,ZZ9.99-.
025700     05  FILLER                      PIC X(25) VALUE SPACES.
025800*
025900 01  HL-MONTHLY-HEADING              PIC X(80)
026000     VALUE 'MONTHLY SALES REPORT'.
026100*
026200 01  HL-MONTHLY-COLUMNS.
026300     05  FILLER                      PIC X(01) VALUE SPACES.
026400     05  FILLER                      PIC X(10) VALUE 'MONTH'.
026500     05  FILLER                      PIC X(01) VALUE SPACES.
026600     05  FILLER                      PIC X(14) VALUE 'SALES TOTAL'.
026700     05  FILLER                      PIC X(01) VALUE SPACES.
026800     05  FILLER                      PIC X(07) VALUE 'ORDERS'.
026900     05  FILLER                      PIC X(46) VALUE SPACES.
027000*
027100 01  DL-MONTHLY-LINE.
027200     05  FILLER                      PIC X(01) VALUE SPACES.
027300     05  DL-MON-NAME                 PIC X(10).
027400     05  FILLER                      PIC X(01) VALUE SPACES.
027500     05  DL-MON-SALES                PIC Z,ZZZ,ZZ9.99.
027600     05  FILLER                      PIC X(01) VALUE SPACES.
027700     05  DL-MON-ORDERS               PIC ZZZ,ZZ9.
027800     05  FILLER                      PIC X(48) VALUE SPACES.
027900*
028000 01  TL-MONTHLY-FINAL.
028100     05  FILLER                      PIC X(01) VALUE SPACES.
028200     05  FILLER                      PIC X(11) VALUE 'FINAL TOTAL'.
028300     05  FILLER                      PIC X(01) VALUE SPACES.
028400     05  TL-FIN-SALES                PIC Z,ZZZ,ZZ9.99.
028500     05  FILLER                      PIC X(01) VALUE SPACES.
028600     05  TL-FIN-ORDERS               PIC ZZZ,ZZ9.
028700     05  FILLER                      PIC X(47) VALUE SPACES.
028800*
028900 01  HL-DIST-HEADING.
029000     05  FILLER                      PIC X(01) VALUE SPACES.
029100     05  HL-DIST-TITLE               PIC X(30).
029200     05  FILLER                      PIC X(49) VALUE SPACES.
029300*
029400 01  DL-DIST-LINE.
029500     05  FILLER                      PIC X(02) VALUE SPACES.
029600     05  DL-DIST-KEY                 PIC X(10).
029700     05  FILLER                      PIC X(02) VALUE SPACES.
029800     05  DL-DIST-COUNT               PIC ZZZ,ZZ9.
029900     05  FILLER                      PIC X(59) VALUE SPACES.
030000*
030100 01  BLANK-LINE                      PIC X(80) VALUE SPACES.
030200*
030300 PROCEDURE DIVISION.
030400*
030500 000-MAIN SECTION.
030600 000-MAIN-START.
030700     OPEN INPUT  RPT-PARM-FILE.
030800     READ RPT-PARM-FILE
030900         AT END
031000             MOVE ZERO TO RPT-START-DATE RPT-END-DATE.
031100     CLOSE RPT-PARM-FILE.
031200     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
031300     PERFORM 115-COMPUTE-WINDOW-START
031400         THRU 115-COMPUTE-WINDOW-START-EXIT.
031500     OPEN OUTPUT SALES-REPORT-FILE.
031600     PERFORM 100-BUILD-SUMMARY
031700         THRU 100-BUILD-SUMMARY-EXIT.
031800     PERFORM 200-MONTHLY-SALES-REPORT
031900         THRU 200-MONTHLY-SALES-REPORT-EXIT.
032000     PERFORM 300-BUILD-STATUS-DIST
032100         THRU 300-BUILD-STATUS-DIST-EXIT.
032200     PERFORM 400-BUILD-CTYPE-DIST
032300         THRU 400-BUILD-CTYPE-DIST-EXIT.
032400     CLOSE SALES-REPORT-FILE.
032500     GOBACK.
032600*
032700 115-COMPUTE-WINDOW-START.
032800     COMPUTE WS-TEMP-DD = WS-TODAY-DD - 30.
032900     IF WS-TEMP-DD > 0
033000         MOVE WS-TEMP-DD TO WS-WIN-DD
033100         MOVE WS-TODAY-MM TO WS-WIN-MM
033200         MOVE WS-TODAY-CCYY TO WS-WIN-CCYY
033300         GO TO 115-COMPUTE-WINDOW-START-EXIT.
033400     IF WS-TODAY-MM = 1
033500         MOVE 12 TO WS-PREV-MM
033600         COMPUTE WS-PREV-CCYY = WS-TODAY-CCYY - 1
033700     ELSE
033800         COMPUTE WS-PREV-MM = WS-TODAY-MM - 1
033900         MOVE WS-TODAY-CCYY TO WS-PREV-CCYY.
034000     PERFORM 117-DAYS-IN-MONTH
034100         THRU 117-DAYS-IN-MONTH-EXIT.
034200     COMPUTE WS-WIN-DD = WS-TEMP-DD + WS-DAYS-IN-MONTH.
034300     MOVE WS-PREV-MM TO WS-WIN-MM.
034400     MOVE WS-PREV-CCYY TO WS-WIN-CCYY.
034500 115-COMPUTE-WINDOW-START-EXIT.
034600     EXIT.
034700*
034800 117-DAYS-IN-MONTH.
034900     EVALUATE WS-PREV-MM
035000         WHEN 1  MOVE 31 TO WS-DAYS-IN-MONTH
035100         WHEN 3  MOVE 31 TO WS-DAYS-IN-MONTH
035200         WHEN 5  MOVE 31 TO WS-DAYS-IN-MONTH
035300         WHEN 7  MOVE 31 TO WS-DAYS-IN-MONTH
035400         WHEN 8  MOVE 31 TO WS-DAYS-IN-MONTH
035500         WHEN 10 MOVE 31 TO WS-DAYS-IN-MONTH
035600         WHEN 12 MOVE 31 TO WS-DAYS-IN-MONTH
035700         WHEN 4  MOVE 30 TO WS-DAYS-IN-MONTH
035800         WHEN 6  MOVE 30 TO WS-DAYS-IN-MONTH
035900         WHEN 9  MOVE 30 TO WS-DAYS-IN-MONTH
036000         WHEN 11 MOVE 30 TO WS-DAYS-IN-MONTH
036100         WHEN 2
036200             DIVIDE WS-PREV-CCYY BY 4 GIVING WS-LEAP-WORK-1
036210                 REMAINDER WS-LEAP-REM-1
036220             DIVIDE WS-PREV-CCYY BY 100 GIVING WS-LEAP-WORK-2
036230                 REMAINDER WS-LEAP-REM-2
036240             DIVIDE WS-PREV-CCYY BY 400 GIVING WS-LEAP-WORK-3
036250                 REMAINDER WS-LEAP-REM-3
036300             IF WS-LEAP-REM-1 = 0
036310                AND (WS-LEAP-REM-2 NOT = 0 OR WS-LEAP-REM-3 = 0)
036320                 MOVE 29 TO WS-DAYS-IN-MONTH
036400             ELSE
036500                 MOVE 28 TO WS-DAYS-IN-MONTH
036600             END-IF
036700     END-EVALUATE.
036800 117-DAYS-IN-MONTH-EXIT.
036900     EXIT.
037000*
037100 100-BUILD-SUMMARY.
037200     MOVE ZERO TO WS-REVENUE-30DAY WS-ORDER-COUNT-TOTAL.
037300     OPEN INPUT ORDER-FILE.
037400     MOVE 'N' TO WS-EOF-ORDER-SW.
037500     PERFORM 120-READ-ORDER-RECORD
037600         THRU 120-READ-ORDER-RECORD-EXIT.
037700     PERFORM 130-ACCUM-ONE-ORDER
037800         THRU 130-ACCUM-ONE-ORDER-EXIT
037900         UNTIL ORDER-EOF.
038000     CLOSE ORDER-FILE.
038100     MOVE ZERO TO WS-PRODUCT-COUNT WS-LOW-STOCK-COUNT.
038200     OPEN INPUT INVENTORY-FILE.
038300     MOVE 'N' TO WS-EOF-INV-SW.
038400     PERFORM 140-READ-INVENTORY-RECORD
038500         THRU 140-READ-INVENTORY-RECORD-EXIT.
038600     PERFORM 150-ACCUM-ONE-INVENTORY
038700         THRU 150-ACCUM-ONE-INVENTORY-EXIT
038800         UNTIL INV-EOF.
038900     CLOSE INVENTORY-FILE.
039000     PERFORM 190-PRINT-SUMMARY
039100         THRU 190-PRINT-SUMMARY-EXIT.
039200 100-BUILD-SUMMARY-EXIT.
039300     EXIT.
039400*
039500 120-READ-ORDER-RECORD.
039600     READ ORDER-FILE
039700         AT END
039800             SET ORDER-EOF TO TRUE.
039900 120-READ-ORDER-RECORD-EXIT.
040000     EXIT.
040100*
040200 130-ACCUM-ONE-ORDER.
040300     ADD 1 TO WS-ORDER-COUNT-TOTAL.
040400     SET WS-IN-REVENUE-WINDOW TO FALSE.
040500     IF NOT ORD-STAT-CANCELLED
040600         IF ORD-CREATED-DATE NOT < WS-WINDOW-START-CCYYMMDD
040700            AND ORD-CREATED-DATE NOT > WS-TODAY-CCYYMMDD
040800             ADD ORD-TOTAL TO WS-REVENUE-30DAY
040900         END-IF
041000     END-IF.
041100     PERFORM 120-READ-ORDER-RECORD
041200         THRU 120-READ-ORDER-RECORD-EXIT.
041300 130-ACCUM-ONE-ORDER-EXIT.
041400     EXIT.
041500*
041600 140-READ-INVENTORY-RECORD.
041700     READ INVENTORY-FILE
041800         AT END
041900             SET INV-EOF TO TRUE.
042000 140-READ-INVENTORY-RECORD-EXIT.
042100     EXIT.
042200*
042300 150-ACCUM-ONE-INVENTORY.
042400     ADD 1 TO WS-PRODUCT-COUNT.
042500     COMPUTE WS-AVAILABLE-STOCK =
042600         INV-CURRENT-STOCK - INV-RESERVED-STOCK.
042700     IF WS-AVAILABLE-STOCK NOT > INV-REORDER-LEVEL
042800         ADD 1 TO WS-LOW-STOCK-COUNT
042900     END-IF.
043000     PERFORM 140-READ-INVENTORY-RECORD
043100         THRU 140-READ-INVENTORY-RECORD-EXIT.
043200 150-ACCUM-ONE-INVENTORY-EXIT.
043300     EXIT.
043400*
043500 190-PRINT-SUMMARY.
043600     WRITE SLS-PRINT-LINE FROM HL-SUMMARY-HEADING
043700         AFTER ADVANCING C01.
043800     WRITE SLS-PRINT-LINE FROM BLANK-LINE
043900         AFTER ADVANCING 1.
044000     MOVE '30-DAY REVENUE' TO DL-SUM-LABEL.
044100     MOVE WS-REVENUE-30DAY TO DL-SUM-VALUE.
044200     WRITE SLS-PRINT-LINE FROM DL-SUMMARY-LINE
044300         AFTER ADVANCING 1.
044400     MOVE 'TOTAL ORDER COUNT' TO DL-SUM-LABEL.
044500     MOVE WS-ORDER-COUNT-TOTAL TO DL-SUM-VALUE.
044600     WRITE SLS-PRINT-LINE FROM DL-SUMMARY-LINE
044700         AFTER ADVANCING 1.
044800     MOVE 'TOTAL PRODUCT COUNT' TO DL-SUM-LABEL.
044900     MOVE WS-PRODUCT-COUNT TO DL-SUM-VALUE.
045000     WRITE SLS-PRINT-LINE FROM DL-SUMMARY-LINE
045100         AFTER ADVANCING 1.
045200     MOVE 'LOW STOCK ITEM COUNT' TO DL-SUM-LABEL.
045300     MOVE WS-LOW-STOCK-COUNT TO DL-SUM-VALUE.
045400     WRITE SLS-PRINT-LINE FROM DL-SUMMARY-LINE
045500         AFTER ADVANCING 1.
045600     WRITE SLS-PRINT-LINE FROM BLANK-LINE
045700         AFTER ADVANCING 1.
045800 190-PRINT-SUMMARY-EXIT.
045900     EXIT.
046000*
046100 200-MONTHLY-SALES-REPORT.
046200     MOVE ZERO TO WS-GRAND-SALES-TOTAL WS-GRAND-ORDER-COUNT.
046300     SORT SORT-WORK-FILE
046400         ON ASCENDING KEY SW-MONTH-NAME
046500         INPUT PROCEDURE 210-SORT-INPUT-PROCD
046600         OUTPUT PROCEDURE 220-SORT-OUTPUT-PROCD.
046700     WRITE SLS-PRINT-LINE FROM BLANK-LINE
046800         AFTER ADVANCING 1.
046900 200-MONTHLY-SALES-REPORT-EXIT.
047000     EXIT.
047100*
047200 210-SORT-INPUT-PROCD.
047300     OPEN INPUT ORDER-FILE.
047400     MOVE 'N' TO WS-EOF-ORDER-SW.
047500     PERFORM 120-READ-ORDER-RECORD
047600         THRU 120-READ-ORDER-RECORD-EXIT.
047700     PERFORM 212-RELEASE-ONE-ORDER
047800         THRU 212-RELEASE-ONE-ORDER-EXIT
047900         UNTIL ORDER-EOF.
048000     CLOSE ORDER-FILE.
048100*
048200 212-RELEASE-ONE-ORDER.
048300     IF ORD-CREATED-DATE NOT < RPT-START-DATE
048400        AND ORD-CREATED-DATE NOT > RPT-END-DATE
048500         MOVE WS-MONTH-NAME-TABLE(ORD-CRE-MM) TO SW-MONTH-NAME
048600         MOVE ORD-TOTAL TO SW-ORD-TOTAL
048700         RELEASE SW-MONTH-RECORD
048800     END-IF.
048900     PERFORM 120-READ-ORDER-RECORD
049000         THRU 120-READ-ORDER-RECORD-EXIT.
049100 212-RELEASE-ONE-ORDER-EXIT.
049200     EXIT.
049300*
049400 220-SORT-OUTPUT-PROCD.
049500     WRITE SLS-PRINT-LINE FROM HL-MONTHLY-HEADING
049600         AFTER ADVANCING C01.
049700     WRITE SLS-PRINT-LINE FROM HL-MONTHLY-COLUMNS
049800         AFTER ADVANCING 1.
049900     MOVE ZERO TO WS-MONTH-SALES-TOTAL WS-MONTH-ORDER-COUNT.
050000     MOVE 'N' TO WS-EOF-SRT-SW.
050100     PERFORM 222-RETURN-SRTD-RECORD
050200         THRU 222-RETURN-SRTD-RECORD-EXIT.
050300     IF SRT-EOF
050400         GO TO 220-SORT-OUTPUT-PROCD-EXIT.
050500     MOVE SW-MONTH-NAME TO WS-PREV-MONTH-NAME.
050600     PERFORM 224-PRSS-SORTED-RECORD
050700         THRU 224-PRSS-SORTED-RECORD-EXIT
050800         UNTIL SRT-EOF.
050900     PERFORM 230-PRSS-MONTH-BREAK
051000         THRU 230-PRSS-MONTH-BREAK-EXIT.
051100 220-SORT-OUTPUT-PROCD-EXIT.
051200     PERFORM 240-PRSS-FINAL-TOTALS
051300         THRU 240-PRSS-FINAL-TOTALS-EXIT.
051400     EXIT.
051500*
051600 222-RETURN-SRTD-RECORD.
051700     RETURN SORT-WORK-FILE
051800         AT END
051900             SET SRT-EOF TO TRUE.
052000 222-RETURN-SRTD-RECORD-EXIT.
052100     EXIT.
052200*
052300 224-PRSS-SORTED-RECORD.
052400     IF SW-MONTH-NAME NOT = WS-PREV-MONTH-NAME
052500         PERFORM 230-PRSS-MONTH-BREAK
052600             THRU 230-PRSS-MONTH-BREAK-EXIT
052700         MOVE SW-MONTH-NAME TO WS-PREV-MONTH-NAME
052800     END-IF.
052900     ADD SW-ORD-TOTAL TO WS-MONTH-SALES-TOTAL.
053000     ADD 1 TO WS-MONTH-ORDER-COUNT.
053100     PERFORM 222-RETURN-SRTD-RECORD
053200         THRU 222-RETURN-SRTD-RECORD-EXIT.
053300 224-PRSS-SORTED-RECORD-EXIT.
053400     EXIT.
053500*
053600 230-PRSS-MONTH-BREAK.
053700     MOVE WS-PREV-MONTH-NAME TO DL-MON-NAME.
053800     MOVE WS-MONTH-SALES-TOTAL TO DL-MON-SALES.
053900     MOVE WS-MONTH-ORDER-COUNT TO DL-MON-ORDERS.
054000     WRITE SLS-PRINT-LINE FROM DL-MONTHLY-LINE
054100         AFTER ADVANCING 1.
054200     ADD WS-MONTH-SALES-TOTAL TO WS-GRAND-SALES-TOTAL.
054300     ADD WS-MONTH-ORDER-COUNT TO WS-GRAND-ORDER-COUNT.
054400     MOVE ZERO TO WS-MONTH-SALES-TOTAL WS-MONTH-ORDER-COUNT.
054500 230-PRSS-MONTH-BREAK-EXIT.
054600     EXIT.
054700*
054800 240-PRSS-FINAL-TOTALS.
054900     MOVE WS-GRAND-SALES-TOTAL TO TL-FIN-SALES.
055000     MOVE WS-GRAND-ORDER-COUNT TO TL-FIN-ORDERS.
055100     WRITE SLS-PRINT-LINE FROM TL-MONTHLY-FINAL
055200         AFTER ADVANCING 2.
055300 240-PRSS-FINAL-TOTALS-EXIT.
055400     EXIT.
055500*
055600 300-BUILD-STATUS-DIST.
055700     PERFORM 310-INIT-STATUS-TABLE
055800         VARYING WS-STATUS-IX FROM 1 BY 1
055900         UNTIL WS-STATUS-IX > 6.
056000     OPEN INPUT ORDER-FILE.
056100     MOVE 'N' TO WS-EOF-ORDER-SW.
056200     PERFORM 120-READ-ORDER-RECORD
056300         THRU 120-READ-ORDER-RECORD-EXIT.
056400     PERFORM 320-TALLY-ONE-STATUS
056500         THRU 320-TALLY-ONE-STATUS-EXIT
056600         UNTIL ORDER-EOF.
056700     CLOSE ORDER-FILE.
056800     WRITE SLS-PRINT-LINE FROM BLANK-LINE
056900         AFTER ADVANCING 1.
057000     MOVE 'ORDER STATUS DISTRIBUTION' TO HL-DIST-TITLE.
057100     WRITE SLS-PRINT-LINE FROM HL-DIST-HEADING
058100         AFTER ADVANCING C01.
058200     PERFORM 330-PRINT-ONE-STATUS
058300         VARYING WS-STATUS-IX FROM 1 BY 1
058400         UNTIL WS-STATUS-IX > 6.
058500 300-BUILD-STATUS-DIST-EXIT.
058600     EXIT.
058700*
058800 310-INIT-STATUS-TABLE.
058900     MOVE WS-STATUS-NAME-INIT-T(WS-STATUS-IX)
059000         TO WS-STATUS-NAME-T(WS-STATUS-IX).
059100     MOVE ZERO TO WS-STATUS-COUNT-T(WS-STATUS-IX).
059200*
059300 320-TALLY-ONE-STATUS.
059400     SET WS-STATUS-IX TO 1.
059500     SEARCH WS-STATUS-ENTRY
059600         AT END
059700             NEXT SENTENCE
059800         WHEN WS-STATUS-NAME-T(WS-STATUS-IX) = ORD-STATUS
059900             ADD 1 TO WS-STATUS-COUNT-T(WS-STATUS-IX).
060000     PERFORM 120-READ-ORDER-RECORD
060100         THRU 120-READ-ORDER-RECORD-EXIT.
060200 320-TALLY-ONE-STATUS-EXIT.
060300     EXIT.
060400*
060500 330-PRINT-ONE-STATUS.
060600     MOVE WS-STATUS-NAME-T(WS-STATUS-IX) TO DL-DIST-KEY.
060700     MOVE WS-STATUS-COUNT-T(WS-STATUS-IX) TO DL-DIST-COUNT.
060800     WRITE SLS-PRINT-LINE FROM DL-DIST-LINE
060900         AFTER ADVANCING 1.
061000*
061100 400-BUILD-CTYPE-DIST.
061200     PERFORM 410-INIT-CTYPE-TABLE
061300         VARYING WS-CTYPE-IX FROM 1 BY 1
061400         UNTIL WS-CTYPE-IX > 2.
061500     OPEN INPUT CUSTOMER-FILE.
061600     MOVE 'N' TO WS-EOF-CUST-SW.
061700     PERFORM 420-READ-CUSTOMER-RECORD
061800         THRU 420-READ-CUSTOMER-RECORD-EXIT.
061900     PERFORM 430-TALLY-ONE-CTYPE
062000         THRU 430-TALLY-ONE-CTYPE-EXIT
062100         UNTIL CUST-EOF.
062200     CLOSE CUSTOMER-FILE.
062300     WRITE SLS-PRINT-LINE FROM BLANK-LINE
062400         AFTER ADVANCING 1.
062500     MOVE 'CUSTOMER TYPE DISTRIBUTION' TO HL-DIST-TITLE.
062600     WRITE SLS-PRINT-LINE FROM HL-DIST-HEADING
062700         AFTER ADVANCING C01.
062800     PERFORM 440-PRINT-ONE-CTYPE
062900         VARYING WS-CTYPE-IX FROM 1 BY 1
063000         UNTIL WS-CTYPE-IX > 2.
063100 400-BUILD-CTYPE-DIST-EXIT.
063200     EXIT.
063300*
063400 410-INIT-CTYPE-TABLE.
063500     MOVE WS-CTYPE-NAME-INIT-T(WS-CTYPE-IX)
063600         TO WS-CTYPE-NAME-T(WS-CTYPE-IX).
063700     MOVE ZERO TO WS-CTYPE-COUNT-T(WS-CTYPE-IX).
063800*
063900 420-READ-CUSTOMER-RECORD.
064000     READ CUSTOMER-FILE
064100         AT END
064200             SET CUST-EOF TO TRUE.
064300 420-READ-CUSTOMER-RECORD-EXIT.
064400     EXIT.
064500*
064600 430-TALLY-ONE-CTYPE.
064700     SET WS-CTYPE-IX TO 1.
064800     SEARCH WS-CTYPE-ENTRY
064900         AT END
065000             NEXT SENTENCE
065100         WHEN WS-CTYPE-NAME-T(WS-CTYPE-IX) = CUST-TYPE
065200             ADD 1 TO WS-CTYPE-COUNT-T(WS-CTYPE-IX).
065300     PERFORM 420-READ-CUSTOMER-RECORD
065400         THRU 420-READ-CUSTOMER-RECORD-EXIT.
065500 430-TALLY-ONE-CTYPE-EXIT.
065600     EXIT.
065700*
065800 440-PRINT-ONE-CTYPE.
065900     MOVE WS-CTYPE-NAME-T(WS-CTYPE-IX) TO DL-DIST-KEY.
066000     MOVE WS-CTYPE-COUNT-T(WS-CTYPE-IX) TO DL-DIST-COUNT.
066100     WRITE SLS-PRINT-LINE FROM DL-DIST-LINE
066200         AFTER ADVANCING 1.
066300*
066400*  END OF PROGRAM SLSRPT01
