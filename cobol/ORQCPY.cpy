000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  ORQCPY                                     *
000400*    DESCRIPTION :  ORDER CREATE REQUEST TRANSACTION LAYOUT      *
000500*                   ONE ENTRY PER REQUESTED ORDER ON THE         *
000600*                   ORDER-REQUEST FEED READ BY ORDCRE01.  EACH   *
000700*                   TRANSACTION CARRIES THE REQUESTING CUSTOMER  *
000800*                   AND UP TO 20 PRODUCT-ID/QUANTITY LINES.      *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*      06/18/99  RGK  ORIG - ORDER SUBSYSTEM CONVERSION  WR4410  *
001200*      04/05/00  RGK  RAISED LINE LIMIT FROM 10 TO 20    WR4541  *
001300*                                                                *
001400******************************************************************
001500 01  ORDER-REQUEST-RECORD.
001600     05  ORQ-CUST-ID                 PIC 9(09).
001700     05  ORQ-CHANNEL                 PIC X(08).
001800     05  ORQ-LINE-COUNT              PIC 9(03)     COMP.
001900     05  ORQ-LINE OCCURS 20 TIMES
002000                 INDEXED BY ORQ-LINE-IDX.
002100         10  ORQ-PRODUCT-ID          PIC 9(09).
002200         10  ORQ-QUANTITY            PIC 9(05)     COMP.
002300     05  FILLER                      PIC X(10).
