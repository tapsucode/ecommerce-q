000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDCRE01.
000300 AUTHOR.        R G KOWALSKI.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  06/18/99.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THE PROGRAM'S PROCEDURE INCLUDES
001300*                CREATION OF A CUSTOMER ORDER FROM A BATCH OF
001400*                ORDER-REQUEST TRANSACTIONS, PRICING EACH LINE
001500*                AGAINST THE PRODUCT MASTER, APPLYING THE
001600*                PROMOTION ENGINE DISCOUNT, AND UPDATING THE
001700*                CUSTOMER'S LIFETIME ORDER STATISTICS.
001800*
001900*          IT BASES ITS PROCESSING ON THE ORDER-REQUEST FILE
002000*          WHICH CARRIES ONE TRANSACTION PER REQUESTED ORDER -
002100*          NO PARTICULAR SORT ORDER IS REQUIRED ON THE INPUT.
002200*
002300******************************************************************
002400*
002500*       INPUT FILE            - ORDER-REQUEST.DAT
002600*       INPUT FILE            - PRODUCT.DAT      (READ-ONLY)
002700*       OLD MASTER  (INPUT)   - CUSTOMER.DAT
002800*       NEW MASTER  (OUTPUT)  - CUSTOMER.DAT.NEW
002900*       OUTPUT FILE PRODUCED  - ORDER.DAT
003000*       OUTPUT FILE PRODUCED  - ORDER-ITEM.DAT
003100*       DUMP FILE             - SYSOUT
003200*
003300******************************************************************
003400*                                                                *
003500*   C H A N G E   L O G                                         *
003600*                                                                *
003700*   DATE      BY   WR/TKT   DESCRIPTION                         *
003800*   --------  ---  -------  ----------------------------------- *
003900*   06/18/99  RGK  WR4410   ORIGINAL CONVERSION FROM THE ORDER   *
004000*                           SUBSYSTEM ONLINE SERVICE.            *
004100*   07/02/99  RGK  WR4410   ADDED PRODUCT-MASTER LOOKUP FOR      *
004200*                           LINE PRICING (WAS A STUB).          *
004300*   09/14/99  RGK  WR4430   WIRED IN CALL TO PRMENG01 FOR        *
004400*                           PROMOTION DISCOUNT CALCULATION.      *
004500*   11/03/99  RGK  WR4477   ADDED CUST-CURRENCY CARRY-THROUGH.   *
004600*   01/09/00  RGK  WR4522   ORDER NUMBER NOW CARRIES SHIP-DATE   *
004700*                           FIELDS INITIALIZED TO ZERO AT        *
004800*                           CREATE TIME FOR ORDWKF01 TO FILL IN. *
004900*   03/02/00  RGK  WR4531   CORRECTED SUBTOTAL ACCUMULATION -    *
005000*                           WAS DROPPING THE LAST LINE ON AN     *
005100*                           ORDER OF EXACTLY 20 ITEMS.           *
005200*   08/30/00  LMT  Y2K01    YEAR-2000 REVIEW - ALL DATE FIELDS   *
005300*                           CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR  *
005400*                           WINDOWING LOGIC IN THIS PROGRAM.     *
005500*   02/19/01  LMT  WR4601   SKIP ORDER AND LOG TO SYSOUT WHEN    *
005600*                           CUSTOMER IS NOT FOUND INSTEAD OF     *
005700*                           ABENDING THE JOB.                   *
005800*   09/05/01  LMT  WR4640   RAISED ORDER-REQUEST LINE LIMIT TO   *
005900*                           20 PER TRANSACTION (SEE ORQCPY).     *
006000*   04/22/02  DWB  WR4690   ADDED PROD-ACTIVE CHECK - INACTIVE   *
006100*                           PRODUCTS NO LONGER PRICED.           *
006200*                                                                *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400         ASSIGN TO UT-S-SYSOUT
007500         ORGANIZATION IS SEQUENTIAL.
007600*
007700     SELECT ORDER-REQUEST-FILE
007800         ASSIGN TO UT-S-ORDREQ
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS WS-ORQ-STATUS.
008100*
008200     SELECT PRODUCT-FILE
008300         ASSIGN TO UT-S-PRODFIL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS WS-PROD-STATUS.
008600*
008700     SELECT CUSTOMER-FILE
008800         ASSIGN TO UT-S-CUSTFIL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS WS-CUST-STATUS.
009100*
009200     SELECT CUSTOMER-FILE-NEW
009300         ASSIGN TO UT-S-CUSTNEW
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS WS-CUSTNEW-STATUS.
009600*
009700     SELECT ORDER-FILE
009800         ASSIGN TO UT-S-ORDRFIL
009900         ACCESS MODE IS SEQUENTIAL
010000         FILE STATUS IS WS-ORD-STATUS.
010100*
010200     SELECT ORDER-ITEM-FILE
010300         ASSIGN TO UT-S-ITEMFIL
010400         ACCESS MODE IS SEQUENTIAL
010500         FILE STATUS IS WS-ITEM-STATUS.
010600*
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 130 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC                      PIC X(130).
011600*
011700 FD  ORDER-REQUEST-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     DATA RECORD IS ORDER-REQUEST-RECORD.
012100     COPY ORQCPY.
012300*
012400 FD  PRODUCT-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     DATA RECORD IS PRODUCT-RECORD.
012800     COPY PRODCPY.
013000*
013100 FD  CUSTOMER-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     DATA RECORD IS CUST-RECORD.
013600     COPY CUSTCPY.
013700*
013800 FD  CUSTOMER-FILE-NEW
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     DATA RECORD IS CUSTOMER-NEW-REC.
014200 01  CUSTOMER-NEW-REC                PIC X(180).
014300*
014400 FD  ORDER-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     DATA RECORD IS ORDER-FILE-REC.
014800 01  ORDER-FILE-REC                  PIC X(200).
014900*
015000 FD  ORDER-ITEM-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     DATA RECORD IS ORDER-ITEM-FILE-REC.
015400 01  ORDER-ITEM-FILE-REC             PIC X(180).
015500*
015600 WORKING-STORAGE SECTION.
015700*
015800 01  FLAGS-AND-SWITCHES.
015900     05  WS-ORQ-STATUS               PIC X(02)     VALUE SPACES.
016000         88  ORQ-STATUS-OK               VALUE '00'.
016100         88  ORQ-STATUS-EOF              VALUE '10'.
016200     05  WS-PROD-STATUS              PIC X(02)     VALUE SPACES.
016300         88  PROD-STATUS-OK              VALUE '00'.
016400         88  PROD-STATUS-EOF             VALUE '10'.
016500     05  WS-CUST-STATUS              PIC X(02)     VALUE SPACES.
016600         88  CUST-STATUS-OK              VALUE '00'.
016700         88  CUST-STATUS-EOF             VALUE '10'.
016800     05  WS-CUSTNEW-STATUS           PIC X(02)     VALUE SPACES.
016900     05  WS-ORD-STATUS               PIC X(02)     VALUE SPACES.
017000     05  WS-ITEM-STATUS              PIC X(02)     VALUE SPACES.
017100     05  WS-EOF-REQUEST-SW           PIC X(01)     VALUE 'N'.
017200         88  EOF-REQUEST                VALUE 'Y'.
017300     05  WS-CUST-FOUND-SW            PIC X(01)     VALUE 'N'.
017400         88  CUST-FOUND                  VALUE 'Y'.
017500         88  CUST-NOT-FOUND              VALUE 'N'.
017600     05  WS-PROD-FOUND-SW            PIC X(01)     VALUE 'N'.
017700         88  PROD-FOUND                  VALUE 'Y'.
017800         88  PROD-NOT-FOUND              VALUE 'N'.
017900*
018000 01  COUNTERS-AND-ACCUMULATORS.
018100     05  WS-CUST-TABLE-MAX           PIC 9(05)     COMP
018200                                     VALUE 5000.
018300     05  WS-CUST-TABLE-CNT           PIC 9(05)     COMP
018400                                     VALUE ZERO.
018500     05  WS-PROD-TABLE-MAX           PIC 9(05)     COMP
018600                                     VALUE 9000.
018700     05  WS-PROD-TABLE-CNT           PIC 9(05)     COMP
018800                                     VALUE ZERO.
018900     05  WS-CUST-IDX                 PIC 9(05)     COMP.
019000     05  WS-PROD-IDX                 PIC 9(05)     COMP.
019100     05  WS-LINE-IDX                 PIC 9(05)     COMP.
019200     05  WS-FOUND-CUST-IDX           PIC 9(05)     COMP.
019210     05  WS-DISCARD-QUOT             PIC 9(05)     COMP.
019300     05  WS-ORDERS-READ              PIC 9(07)     COMP
019400                                     VALUE ZERO.
019500     05  WS-ORDERS-REJECTED          PIC 9(07)     COMP
019600                                     VALUE ZERO.
019700     05  WS-ORDER-SEQ                PIC S9(9)     COMP-3
019800                                     VALUE +0.
019900     05  WS-ORDER-SEQ-MOD            PIC 9(04)     COMP
019910                                     VALUE ZERO.
020000     05  WS-ORD-SUBTOTAL             PIC S9(8)V99  COMP-3
020100                                     VALUE +0.
020200     05  WS-ORD-DISCOUNT             PIC S9(8)V99  COMP-3
020300                                     VALUE +0.
020400     05  WS-TODAY-CCYYMMDD           PIC 9(08)     VALUE ZERO.
020410     05  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
020420     10  WS-TODAY-CCYY               PIC 9(04).
020430     10  WS-TODAY-MM                 PIC 9(02).
020440     10  WS-TODAY-DD                 PIC 9(02).
020500*
021400 01  WS-CUST-WORK-AREAS.
021500     05  WS-CUST-TABLE.
021600         10  WS-CUST-ENTRY OCCURS 1 TO 5000 TIMES
021700                 DEPENDING ON WS-CUST-TABLE-CNT
021800                 ASCENDING KEY IS WS-CUST-ID-T
021900                 INDEXED BY WS-CUST-IX.
022000             15  WS-CUST-ID-T            PIC 9(09).
022010             15  WS-CUST-NAME-T          PIC X(60).
022020             15  WS-CUST-EMAIL-T         PIC X(60).
022030             15  WS-CUST-TYPE-T          PIC X(08).
022040             15  WS-CUST-TOTORD-T        PIC 9(07)    COMP.
022050             15  WS-CUST-TOTSPENT-T      PIC S9(8)V99 COMP-3.
022060             15  WS-CUST-CURR-T          PIC X(03).
022070             15  WS-CUST-LASTORD-DT-T    PIC 9(08).
022080             15  WS-CUST-ACTIVE-T        PIC X(01).
022090             15  FILLER                  PIC X(18).
022300*
022400 01  WS-PROD-WORK-AREAS.
022500     05  WS-PROD-TABLE.
022600         10  WS-PROD-ENTRY OCCURS 1 TO 9000 TIMES
022700                 DEPENDING ON WS-PROD-TABLE-CNT
022800                 ASCENDING KEY IS WS-PROD-ID-T
022900                 INDEXED BY WS-PROD-IX.
023000             15  WS-PROD-ID-T            PIC 9(09).
023010             15  WS-PROD-NAME-T          PIC X(60).
023020             15  WS-PROD-SKU-T           PIC X(30).
023030             15  WS-PROD-PRICE-T         PIC S9(6)V99 COMP-3.
023040             15  WS-PROD-ACTIVE-T        PIC X(01).
023041                 88  WS-PROD-IS-ACTIVE-T        VALUE 'Y'.
023050             15  FILLER                  PIC X(10).
023300*
023400 01  WS-ITEM-WORK-AREAS.
023500     05  WS-ITEM-TABLE.
023600         10  WS-ITEM-ENTRY OCCURS 20 TIMES
023700                 INDEXED BY WS-ITEM-IX.
023710             15  WS-IT-ORD-NUMBER        PIC X(20).
023720             15  WS-IT-LINE-NO           PIC 9(03)    COMP.
023730             15  WS-IT-PRODUCT-ID        PIC 9(09).
023740             15  WS-IT-VARIANT-ID        PIC 9(09).
023750             15  WS-IT-PRODUCT-NAME      PIC X(60).
023760             15  WS-IT-SKU               PIC X(30).
023770             15  WS-IT-QUANTITY          PIC 9(05)    COMP.
023780             15  WS-IT-PRICE             PIC S9(6)V99 COMP-3.
023790             15  WS-IT-TOTAL             PIC S9(8)V99 COMP-3.
023800             15  FILLER                  PIC X(08).
024000*
024200     COPY ORDRCPY.
024300*
024400 01  WS-FOUND-CUST.
024410     05  WS-FC-ID                    PIC 9(09).
024420     05  WS-FC-NAME                  PIC X(60).
024430     05  WS-FC-EMAIL                 PIC X(60).
024440     05  WS-FC-TYPE                  PIC X(08).
024450     05  WS-FC-TOTORD                PIC 9(07)    COMP.
024460     05  WS-FC-TOTSPENT              PIC S9(8)V99 COMP-3.
024470     05  WS-FC-CURR                  PIC X(03).
024480     05  WS-FC-LASTORD-DT            PIC 9(08).
024490     05  WS-FC-ACTIVE                PIC X(01).
024700*
024800 01  WS-ORDER-NUMBER-PARTS.
024900     05  WS-ORD-PREFIX               PIC X(04)     VALUE 'ORD-'.
025000     05  WS-ORD-DATE-PART            PIC 9(08).
025100     05  WS-ORD-DASH                 PIC X(01)     VALUE '-'.
025200     05  WS-ORD-SEQ-PART             PIC 9(04).
025300     05  FILLER                      PIC X(03)     VALUE SPACES.
025400*
025500 01  WS-ORDER-NUMBER-PARTS-R REDEFINES WS-ORDER-NUMBER-PARTS.
025600     05  WS-ORD-NUMBER-FULL          PIC X(20).
025700*
025800 01  WS-SYSOUT-LINE-AREAS.
025900     05  WS-SYSOUT-NOCUST-LINE.
026000         10  FILLER                  PIC X(20)
026100             VALUE 'ORDCRE01 - NO CUST '.
026200         10  WS-NC-CUST-ID           PIC 9(09).
026300         10  FILLER                  PIC X(101)   VALUE SPACES.
026400     05  WS-SYSOUT-NOCUST-LINE-R REDEFINES WS-SYSOUT-NOCUST-LINE.
026500         10  FILLER                  PIC X(130).
026600*
026700 LINKAGE SECTION.
026800*
026900 PROCEDURE DIVISION.
027000*
027100 000-MAIN SECTION.
027200 000-MAIN-START.
027300     PERFORM 800-OPEN-FILES.
027400     PERFORM 110-LOAD-CUSTOMER-TABLE
027500         THRU 110-LOAD-CUSTOMER-TABLE-EXIT.
027600     PERFORM 120-LOAD-PRODUCT-TABLE
027700         THRU 120-LOAD-PRODUCT-TABLE-EXIT.
027800     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
027900     PERFORM 700-READ-REQUEST.
028000     PERFORM 100-PROCESS-ONE-ORDER
028100         THRU 100-PROCESS-ONE-ORDER-EXIT
028200         UNTIL EOF-REQUEST.
028300     PERFORM 950-REWRITE-CUSTOMER-MASTER
028400         THRU 950-REWRITE-CUSTOMER-MASTER-EXIT.
028500     PERFORM 900-CLOSE-FILES.
028600     GOBACK.
028700*
028800 100-PROCESS-ONE-ORDER.
028900     ADD 1 TO WS-ORDERS-READ.
029000     PERFORM 200-FIND-CUSTOMER THRU 200-FIND-CUSTOMER-EXIT.
029100     IF CUST-NOT-FOUND
029200         ADD 1 TO WS-ORDERS-REJECTED
029300         PERFORM 910-LOG-NO-CUSTOMER
029400     ELSE
029500         PERFORM 300-BUILD-ORDER-ITEMS
029600             THRU 300-BUILD-ORDER-ITEMS-EXIT
029700         PERFORM 400-CALC-DISCOUNT
029800         PERFORM 450-ASSIGN-ORDER-NUMBER
029900         PERFORM 500-WRITE-ORDER-RECORDS
030000             THRU 500-WRITE-ORDER-RECORDS-EXIT
030100         PERFORM 600-UPDATE-CUSTOMER-STATS
030200     END-IF.
030300     PERFORM 700-READ-REQUEST.
030400 100-PROCESS-ONE-ORDER-EXIT.
030500     EXIT.
030600*
030700 110-LOAD-CUSTOMER-TABLE.
030800     MOVE ZERO TO WS-CUST-TABLE-CNT.
030900 110-LOAD-CUST-LOOP.
031000     READ CUSTOMER-FILE
031100         AT END
031110             GO TO 110-LOAD-CUSTOMER-TABLE-EXIT.
031200     ADD 1 TO WS-CUST-TABLE-CNT.
031300     MOVE CUST-RECORD
031400         TO WS-CUST-ENTRY(WS-CUST-TABLE-CNT).
031500     GO TO 110-LOAD-CUST-LOOP.
031600 110-LOAD-CUSTOMER-TABLE-EXIT.
031700     EXIT.
031800*
031900 120-LOAD-PRODUCT-TABLE.
032000     MOVE ZERO TO WS-PROD-TABLE-CNT.
032100 120-LOAD-PROD-LOOP.
032200     READ PRODUCT-FILE
032300         AT END
032310             GO TO 120-LOAD-PRODUCT-TABLE-EXIT.
032400     ADD 1 TO WS-PROD-TABLE-CNT.
032500     MOVE PRODUCT-RECORD
032600         TO WS-PROD-ENTRY(WS-PROD-TABLE-CNT).
032700     GO TO 120-LOAD-PROD-LOOP.
032800 120-LOAD-PRODUCT-TABLE-EXIT.
032900     EXIT.
033000*
033100 200-FIND-CUSTOMER.
033200     SET CUST-NOT-FOUND TO TRUE.
033300     IF WS-CUST-TABLE-CNT = ZERO
033400         GO TO 200-FIND-CUSTOMER-EXIT.
033500     SEARCH ALL WS-CUST-ENTRY
033600         AT END
033700             SET CUST-NOT-FOUND TO TRUE
033800         WHEN WS-CUST-ID-T(WS-CUST-IX) = ORQ-CUST-ID
033900             SET CUST-FOUND TO TRUE
034000             MOVE WS-CUST-IX TO WS-FOUND-CUST-IDX
034100             MOVE WS-CUST-ENTRY(WS-CUST-IX)
034200                 TO WS-FOUND-CUST.
034300 200-FIND-CUSTOMER-EXIT.
034400     EXIT.
034500*
034600 300-BUILD-ORDER-ITEMS.
034700     MOVE ZERO TO WS-ORD-SUBTOTAL.
034800     PERFORM 310-PRICE-ONE-ITEM
034900         VARYING WS-LINE-IDX FROM 1 BY 1
035000         UNTIL WS-LINE-IDX > ORQ-LINE-COUNT.
035100 300-BUILD-ORDER-ITEMS-EXIT.
035200     EXIT.
035300*
035400 310-PRICE-ONE-ITEM.
035500     SET PROD-NOT-FOUND TO TRUE.
035600     IF WS-PROD-TABLE-CNT > ZERO
035700         SEARCH ALL WS-PROD-ENTRY
035800             AT END
035900                 SET PROD-NOT-FOUND TO TRUE
036000             WHEN WS-PROD-ID-T(WS-PROD-IX) =
036100                 ORQ-PRODUCT-ID(WS-LINE-IDX)
036200                 SET PROD-FOUND TO TRUE
036300                 MOVE WS-PROD-IX TO WS-PROD-IDX
036400     END-IF.
036500     IF PROD-FOUND AND WS-PROD-IS-ACTIVE-T(WS-PROD-IDX)
036600         MOVE SPACES TO WS-ITEM-ENTRY(WS-LINE-IDX)
036700         MOVE WS-LINE-IDX TO WS-IT-LINE-NO(WS-LINE-IDX)
036800         MOVE ORQ-PRODUCT-ID(WS-LINE-IDX)
036900             TO WS-IT-PRODUCT-ID(WS-LINE-IDX)
037000         MOVE ZERO TO WS-IT-VARIANT-ID(WS-LINE-IDX)
037100         MOVE WS-PROD-NAME-T(WS-PROD-IDX)
037200             TO WS-IT-PRODUCT-NAME(WS-LINE-IDX)
037300         MOVE WS-PROD-SKU-T(WS-PROD-IDX)
037400             TO WS-IT-SKU(WS-LINE-IDX)
037500         MOVE ORQ-QUANTITY(WS-LINE-IDX)
037600             TO WS-IT-QUANTITY(WS-LINE-IDX)
037700         MOVE WS-PROD-PRICE-T(WS-PROD-IDX)
037800             TO WS-IT-PRICE(WS-LINE-IDX)
037900         COMPUTE WS-IT-TOTAL(WS-LINE-IDX) ROUNDED =
038000             WS-IT-PRICE(WS-LINE-IDX) *
038100             WS-IT-QUANTITY(WS-LINE-IDX)
038200         ADD WS-IT-TOTAL(WS-LINE-IDX) TO WS-ORD-SUBTOTAL.
038300*
038400 400-CALC-DISCOUNT.
038410     MOVE ORQ-LINE-COUNT TO ORD-ITEM-COUNT.
038500     MOVE WS-ORD-SUBTOTAL TO ORD-SUBTOTAL.
038600     MOVE WS-ORD-SUBTOTAL TO ORD-TOTAL.
038700     MOVE ZERO TO WS-ORD-DISCOUNT.
038800     CALL 'PRMENG01' USING ORDER-RECORD,
038900         WS-ITEM-TABLE,
039000         WS-FOUND-CUST,
039100         WS-ORD-DISCOUNT.
039200     MOVE WS-ORD-DISCOUNT TO ORD-DISCOUNT.
039300     COMPUTE ORD-TOTAL ROUNDED =
039400         WS-ORD-SUBTOTAL - WS-ORD-DISCOUNT.
039500*
039600 450-ASSIGN-ORDER-NUMBER.
039700     ADD 1 TO WS-ORDER-SEQ.
039800     DIVIDE WS-ORDER-SEQ BY 10000
039900         GIVING WS-DISCARD-QUOT
040000         REMAINDER WS-ORDER-SEQ-MOD.
040100     MOVE WS-TODAY-CCYYMMDD TO WS-ORD-DATE-PART.
040200     MOVE WS-ORDER-SEQ-MOD TO WS-ORD-SEQ-PART.
040300     MOVE WS-ORD-NUMBER-FULL TO ORD-NUMBER.
040400     MOVE ORQ-CUST-ID TO ORD-CUST-ID.
040500     MOVE 'PENDING' TO ORD-STATUS.
040600     MOVE ORQ-CHANNEL TO ORD-CHANNEL.
040800     MOVE WS-FC-CURR
040900         TO ORD-CURRENCY.
041000     MOVE WS-TODAY-CCYYMMDD TO ORD-CREATED-DATE OF
041100         ORDER-RECORD.
041200     MOVE ZERO TO ORD-CONFIRMED-DATE
041300                  ORD-SHIPPED-DATE
041400                  ORD-COMPLETED-DATE
041500                  ORD-SHIPPING-FEE.
041600     MOVE SPACES TO ORD-TRACKING-CODE
041700                    ORD-SHIPPING-PROVIDER
041800                    ORD-NOTES.
041900*
042000 500-WRITE-ORDER-RECORDS.
042100     MOVE SPACES TO ORDER-FILE-REC.
042200     MOVE ORDER-RECORD TO ORDER-FILE-REC(1:
042300         LENGTH OF ORDER-RECORD).
042400     WRITE ORDER-FILE-REC.
042500     PERFORM 510-WRITE-ONE-ITEM
042600         VARYING WS-LINE-IDX FROM 1 BY 1
042700         UNTIL WS-LINE-IDX > ORD-ITEM-COUNT.
042800 500-WRITE-ORDER-RECORDS-EXIT.
042900     EXIT.
043000*
043100 510-WRITE-ONE-ITEM.
043200     MOVE ORD-NUMBER
043300         TO WS-IT-ORD-NUMBER(WS-LINE-IDX).
043400     MOVE SPACES TO ORDER-ITEM-FILE-REC.
043500     MOVE WS-ITEM-ENTRY(WS-LINE-IDX)
043600         TO ORDER-ITEM-FILE-REC(1:
043700         LENGTH OF WS-ITEM-ENTRY(WS-LINE-IDX)).
043800     WRITE ORDER-ITEM-FILE-REC.
043900*
044000 600-UPDATE-CUSTOMER-STATS.
044100     ADD 1 TO WS-CUST-TOTORD-T(WS-FOUND-CUST-IDX).
044200     ADD ORD-TOTAL
044300         TO WS-CUST-TOTSPENT-T(WS-FOUND-CUST-IDX).
044400     MOVE WS-TODAY-CCYYMMDD
044500         TO WS-CUST-LASTORD-DT-T(WS-FOUND-CUST-IDX).
044600*
044700 700-READ-REQUEST.
044800     READ ORDER-REQUEST-FILE
044900         AT END
045000             SET EOF-REQUEST TO TRUE.
045100*
045200 800-OPEN-FILES.
045300     OPEN INPUT  ORDER-REQUEST-FILE
045400                 PRODUCT-FILE
045500                 CUSTOMER-FILE
045600          OUTPUT CUSTOMER-FILE-NEW
045700                 ORDER-FILE
045800                 ORDER-ITEM-FILE
045900                 SYSOUT.
046000*
046100 900-CLOSE-FILES.
046200     CLOSE ORDER-REQUEST-FILE
046300           PRODUCT-FILE
046400           CUSTOMER-FILE
046500           CUSTOMER-FILE-NEW
046600           ORDER-FILE
046700           ORDER-ITEM-FILE
046800           SYSOUT.
046900*
047000 910-LOG-NO-CUSTOMER.
047100     MOVE ORQ-CUST-ID TO WS-NC-CUST-ID.
047200     WRITE SYSOUT-REC FROM WS-SYSOUT-NOCUST-LINE-R.
047300*
047400 950-REWRITE-CUSTOMER-MASTER.
047500     IF WS-CUST-TABLE-CNT = ZERO
047600         GO TO 950-REWRITE-CUSTOMER-MASTER-EXIT.
047700     PERFORM 960-WRITE-ONE-CUSTOMER
047800         VARYING WS-CUST-IDX FROM 1 BY 1
047900         UNTIL WS-CUST-IDX > WS-CUST-TABLE-CNT.
048000 950-REWRITE-CUSTOMER-MASTER-EXIT.
048100     EXIT.
048200*
048300 960-WRITE-ONE-CUSTOMER.
048400     MOVE SPACES TO CUSTOMER-NEW-REC.
048500     MOVE WS-CUST-ENTRY(WS-CUST-IDX)
048600         TO CUSTOMER-NEW-REC(1:
048700         LENGTH OF WS-CUST-ENTRY(WS-CUST-IDX)).
048800     WRITE CUSTOMER-NEW-REC.
048900*
049000*  END OF PROGRAM ORDCRE01
