000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  PRODCPY                                     *
000400*    DESCRIPTION :  PRODUCT MASTER RECORD LAYOUT                 *
000500*                   LOADED WHOLESALE INTO WS-PROD-TABLE BY       *
000600*                   ORDCRE01 TO SNAPSHOT NAME/SKU/PRICE ONTO     *
000700*                   EACH ORDER LINE AT CREATE TIME.  NOT RE-READ *
000800*                   LATER - THE ORDER ITEM KEEPS ITS OWN COPY.   *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*      06/18/99  RGK  ORIG - ORDER SUBSYSTEM CONVERSION  WR4410  *
001200*                                                                *
001300******************************************************************
001400 01  PRODUCT-RECORD.
001500     05  PROD-ID                     PIC 9(09).
001600     05  PROD-NAME                   PIC X(60).
001700     05  PROD-SKU                    PIC X(30).
001800     05  PROD-PRICE                  PIC S9(6)V99  COMP-3.
001900     05  PROD-ACTIVE                 PIC X(01).
002000         88  PROD-IS-ACTIVE              VALUE 'Y'.
002100     05  FILLER                      PIC X(10).
