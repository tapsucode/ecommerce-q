000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  RETRCPY                                     *
000400*    DESCRIPTION :  ORDER RETURN HEADER RECORD LAYOUT             *
000500*                   APPEND-ONLY, WRITTEN BY ORDWKF01 WHEN AN     *
000600*                   ORDER IS RETURNED.  PER-ITEM RETURN LINES    *
000700*                   ARE NOT PRODUCED (PROCESS-RETURN-ITEMS IS A  *
000800*                   DOCUMENTED NO-OP IN THIS RELEASE).           *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*      02/08/00  RGK  ORIG - RETURNS SUBSYSTEM CONVERSION WR4520 *
001200*                                                                *
001300******************************************************************
001400 01  ORDER-RETURN-RECORD.
001500     05  RET-NUMBER                  PIC X(20).
001600     05  RET-ORD-NUMBER              PIC X(20).
001700     05  RET-DATE                    PIC 9(08).
001800     05  RET-REASON                  PIC X(20).
001900         88  RET-RSN-DAMAGED             VALUE 'DAMAGED'.
002000         88  RET-RSN-WRONG-ITEM          VALUE 'WRONG_ITEM'.
002100         88  RET-RSN-CHANGED-MIND        VALUE 'CUSTOMER_CHANGE_MIND'.
002200         88  RET-RSN-QUALITY             VALUE 'QUALITY_ISSUE'.
002300         88  RET-RSN-OTHER               VALUE 'OTHER'.
002400     05  RET-CONDITION               PIC X(08).
002500         88  RET-COND-NEW                VALUE 'NEW'.
002600         88  RET-COND-DAMAGED            VALUE 'DAMAGED'.
002700         88  RET-COND-USED               VALUE 'USED'.
002800     05  FILLER                      PIC X(04).
