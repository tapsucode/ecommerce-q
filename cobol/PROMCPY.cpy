000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  PROMCPY                                     *
000400*    DESCRIPTION :  PROMOTION HEADER RECORD LAYOUT                *
000500*                   LOADED WHOLESALE INTO WS-PROMO-TABLE EACH    *
000600*                   RUN OF PRMENG01.  PROMO-TYPE IS INFORMATIONAL*
000700*                   ONLY - THE RULE RECORDS DRIVE THE EFFECT.    *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*      09/02/99  RGK  ORIG - PROMOTION ENGINE CONVERSION WR4430  *
001100*                                                                *
001200******************************************************************
001300 01  PROMOTION-RECORD.
001400     05  PROMO-ID                    PIC 9(09).
001500     05  PROMO-NAME                  PIC X(60).
001600     05  PROMO-TYPE                  PIC X(20).
001700         88  PROMO-TYPE-PCT-DISC         VALUE 'PERCENTAGE_DISCOUNT'.
001800         88  PROMO-TYPE-FIXED-DISC       VALUE 'FIXED_AMOUNT_DISCOUNT'.
001900         88  PROMO-TYPE-BUY-X-GET-Y      VALUE 'BUY_X_GET_Y'.
002000         88  PROMO-TYPE-FREE-SHIP        VALUE 'FREE_SHIPPING'.
002100         88  PROMO-TYPE-BUNDLE           VALUE 'BUNDLE_DISCOUNT'.
002200     05  PROMO-START-DATE            PIC 9(08).
002300     05  PROMO-END-DATE              PIC 9(08).
002400     05  PROMO-USAGE-LIMIT           PIC 9(07)     COMP.
002500     05  PROMO-USAGE-COUNT           PIC 9(07)     COMP.
002600     05  PROMO-ACTIVE                PIC X(01).
002700         88  PROMO-IS-ACTIVE             VALUE 'Y'.
002800     05  FILLER                      PIC X(08).
