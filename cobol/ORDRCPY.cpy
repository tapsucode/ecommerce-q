000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  ORDRCPY                                     *
000400*    DESCRIPTION :  ORDER HEADER RECORD LAYOUT                   *
000500*                   ONE ENTRY PER ORDER ON ORDER.DAT.  WRITTEN   *
000600*                   BY ORDCRE01 AT CREATE TIME, REWRITTEN IN     *
000700*                   PLACE BY ORDWKF01 AS THE ORDER MOVES THROUGH *
000800*                   THE FULFILLMENT STATES.                     *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*      06/18/99  RGK  ORIG - ORDER SUBSYSTEM CONVERSION  WR4410  *
001200*      01/09/00  RGK  ADDED CONFIRM/SHIP/COMPLETE DATES  WR4522  *
001300*      01/09/00  RGK  ADDED SHIPPING TRACKING FIELDS     WR4522  *
001400*      08/30/01  LMT  ADDED ORD-NOTES FOR CANCEL REASON  WR4655  *
001500*                                                                *
001600******************************************************************
001700 01  ORDER-RECORD.
001800     05  ORD-NUMBER                  PIC X(20).
001900     05  ORD-CUST-ID                 PIC 9(09).
002000     05  ORD-STATUS                  PIC X(10).
002100         88  ORD-STAT-PENDING            VALUE 'PENDING'.
002200         88  ORD-STAT-CONFIRMED          VALUE 'CONFIRMED'.
002300         88  ORD-STAT-SHIPPED            VALUE 'SHIPPED'.
002400         88  ORD-STAT-COMPLETED          VALUE 'COMPLETED'.
002500         88  ORD-STAT-CANCELLED          VALUE 'CANCELLED'.
002600         88  ORD-STAT-RETURNED           VALUE 'RETURNED'.
002700     05  ORD-CHANNEL                 PIC X(08).
002800         88  ORD-CHAN-ONLINE             VALUE 'ONLINE'.
002900         88  ORD-CHAN-RETAIL             VALUE 'RETAIL'.
003000         88  ORD-CHAN-WHOLESALE          VALUE 'WHOLESALE'.
003100     05  ORD-ITEM-COUNT              PIC 9(03)     COMP.
003200     05  ORD-SUBTOTAL                PIC S9(8)V99  COMP-3.
003300     05  ORD-DISCOUNT                PIC S9(8)V99  COMP-3.
003400     05  ORD-TOTAL                   PIC S9(8)V99  COMP-3.
003500     05  ORD-CURRENCY                PIC X(03).
003600     05  ORD-CREATED-DATE            PIC 9(08).
003700     05  ORD-CREATED-DATE-R REDEFINES
003800         ORD-CREATED-DATE.
003900         10  ORD-CRE-CCYY            PIC 9(04).
004000         10  ORD-CRE-MM              PIC 9(02).
004100         10  ORD-CRE-DD              PIC 9(02).
004200     05  ORD-CONFIRMED-DATE          PIC 9(08).
004300     05  ORD-SHIPPED-DATE            PIC 9(08).
004400     05  ORD-COMPLETED-DATE          PIC 9(08).
004500     05  ORD-TRACKING-CODE           PIC X(20).
004600     05  ORD-SHIPPING-PROVIDER       PIC X(20).
004700     05  ORD-SHIPPING-FEE            PIC S9(6)V99  COMP-3.
004800     05  ORD-NOTES                   PIC X(60).
004900     05  FILLER                      PIC X(10).
