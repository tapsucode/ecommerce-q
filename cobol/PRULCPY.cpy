000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  PRULCPY                                     *
000400*    DESCRIPTION :  PROMOTION RULE RECORD LAYOUT                 *
000500*                   CHILD OF PROMCPY - NOT UNIQUELY KEYED, ONE   *
000600*                   PROMOTION HAS MANY RULES.  A CUSTOMER-TYPE   *
000700*                   "IN" LIST IS REPRESENTED AS MULTIPLE RULE    *
000800*                   RECORDS SHARING THE SAME PROMO-ID/COND-NAME. *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*      09/02/99  RGK  ORIG - PROMOTION ENGINE CONVERSION WR4430  *
001200*      10/14/99  RGK  ADDED IN-LIST SUPPORT FOR CUST TYPE WR4440 *
001300*                                                                *
001400******************************************************************
001500 01  PROMOTION-RULE-RECORD.
001600     05  RULE-PROMO-ID               PIC 9(09).
001700     05  RULE-TYPE                   PIC X(09).
001800         88  RULE-IS-CONDITION           VALUE 'CONDITION'.
001900         88  RULE-IS-ACTION              VALUE 'ACTION'.
002000     05  RULE-PRIORITY               PIC 9(03)     COMP.
002100     05  RULE-COND-NAME              PIC X(20).
002200         88  RULE-COND-CART-TOTAL        VALUE 'CART_TOTAL'.
002300         88  RULE-COND-ITEM-COUNT        VALUE 'ITEM_COUNT'.
002400         88  RULE-COND-CUST-TYPE         VALUE 'CUSTOMER_TYPE'.
002500     05  RULE-OPERATOR               PIC X(02).
002600         88  RULE-OP-GE                  VALUE '>='.
002700         88  RULE-OP-GT                  VALUE '>'.
002800         88  RULE-OP-LE                  VALUE '<='.
002900         88  RULE-OP-LT                  VALUE '<'.
003000         88  RULE-OP-EQ                  VALUE '=='.
003100         88  RULE-OP-NE                  VALUE '!='.
003200         88  RULE-OP-IN                  VALUE 'IN'.
003300     05  RULE-VALUE-NUM              PIC S9(8)V99  COMP-3.
003400     05  RULE-VALUE-STR              PIC X(20).
003500     05  RULE-ACTION-NAME            PIC X(20).
003600         88  RULE-ACT-DISC-PCT           VALUE 'DISCOUNT_PERCENTAGE'.
003700         88  RULE-ACT-DISC-FIXED         VALUE 'DISCOUNT_FIXED'.
003800     05  RULE-ACTION-VALUE           PIC S9(8)V99  COMP-3.
003900     05  FILLER                      PIC X(05).
