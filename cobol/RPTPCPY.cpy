000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  RPTPCPY                                     *
000400*    DESCRIPTION :  DASHBOARD REPORT PARAMETER CARD LAYOUT       *
000500*                   ONE RECORD READ BY SLSRPT01 AT STARTUP -     *
000600*                   GIVES THE CALLER-SUPPLIED DATE RANGE FOR     *
000700*                   THE MONTHLY SALES REPORT SECTION.            *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*      09/14/99  RGK  ORIG - DASHBOARD REPORT CONVERSION WR4450  *
001100*                                                                *
001200******************************************************************
001300 01  RPT-PARM-RECORD.
001400     05  RPT-START-DATE              PIC 9(08).
001500     05  RPT-END-DATE                PIC 9(08).
001600     05  FILLER                      PIC X(64).
