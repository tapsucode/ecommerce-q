000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  INVRCPY                                     *
000400*    DESCRIPTION :  WAREHOUSE STOCK RECORD LAYOUT                *
000500*                   ONE ENTRY PER SKU/WAREHOUSE ON INVENTORY.DAT.*
000600*                   LOADED WHOLESALE INTO WS-INV-TABLE, SEARCHED *
000700*                   BY SKU, REWRITTEN AT END OF JOB AFTER STOCK  *
000800*                   MOVEMENTS ARE APPLIED.                       *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*      07/02/99  RGK  ORIG - ORDER SUBSYSTEM CONVERSION  WR4411  *
001200*      03/19/00  RGK  ADDED INV-RESERVED-STOCK FOR CONFIRM WR4530*
001300*                                                                *
001400******************************************************************
001500 01  INVENTORY-RECORD.
001600     05  INV-SKU                     PIC X(30).
001700     05  INV-PRODUCT-ID              PIC 9(09).
001800     05  INV-VARIANT-ID              PIC 9(09).
001900     05  INV-CURRENT-STOCK           PIC 9(07)     COMP.
002000     05  INV-RESERVED-STOCK          PIC 9(07)     COMP.
002100     05  INV-REORDER-LEVEL           PIC 9(07)     COMP.
002200     05  INV-WAREHOUSE               PIC X(30).
002300     05  FILLER                      PIC X(14).
