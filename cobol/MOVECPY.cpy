000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    :  MOVECPY                                     *
000400*    DESCRIPTION :  STOCK MOVEMENT AUDIT RECORD LAYOUT           *
000500*                   APPEND-ONLY AUDIT TRAIL, ONE ENTRY PER UNIT  *
000600*                   OF WORK AGAINST AN INVENTORY ROW.  WRITTEN   *
000700*                   BY ORDWKF01 DURING RESERVE/SHIP/CANCEL.      *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*      07/15/99  RGK  ORIG - ORDER SUBSYSTEM CONVERSION  WR4412  *
001100*                                                                *
001200******************************************************************
001300 01  STOCK-MOVEMENT-RECORD.
001400     05  MOV-SKU                     PIC X(30).
001500     05  MOV-TYPE                    PIC X(10).
001600         88  MOV-TYPE-RESERVED           VALUE 'RESERVED'.
001700         88  MOV-TYPE-RELEASED           VALUE 'RELEASED'.
001800         88  MOV-TYPE-OUT                VALUE 'OUT'.
001900         88  MOV-TYPE-IN                 VALUE 'IN'.
002000     05  MOV-QUANTITY                PIC S9(7)     COMP.
002100     05  MOV-PREV-STOCK              PIC 9(07)     COMP.
002200     05  MOV-NEW-STOCK               PIC 9(07)     COMP.
002300     05  MOV-REF-TYPE                PIC X(10).
002400         88  MOV-REF-ORDER               VALUE 'ORDER'.
002500     05  MOV-REF-NUMBER              PIC X(20).
002600     05  MOV-REASON                  PIC X(60).
002700     05  FILLER                      PIC X(06).
